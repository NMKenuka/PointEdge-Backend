000100*--------------------------------------------
000200* PLTIME01.CBL
000300* Procedure-division copy file - elapsed
000400* time, overnight-shift detection, and
000500* overtime calculation paragraphs.  COPY
000600* this into the PROCEDURE DIVISION of any
000700* program that also COPYs WSTIME01.CBL into
000800* WORKING-STORAGE.
000900*--------------------------------------------
001000*2015-02-09 DPK  WO-2460   INITIAL RELEASE FOR ATTENDANCE REWRITE WO-2460
001100*2015-02-13 DPK  WO-2461   ADDED STANDARD-END AND TOTAL-WORK OT    WO-2461
001200*2015-02-16 DPK  WO-2461   CLOCK-OUT-BEFORE-CLOCK-IN VALIDATION    WO-2461
001300*--------------------------------------------
001400*--------------------------------------------
001500* USAGE:
001600*  MOVE CLOCK-IN TO TIME-HHMMSS.
001700*  PERFORM CONVERT-START-TO-SECONDS.
001800*  MOVE CLOCK-OUT TO TIME-HHMMSS.
001900*  PERFORM CONVERT-END-TO-SECONDS.
002000* RETURNS:
002100*  START-SECONDS, END-SECONDS (each
002200*  computed from whatever time value is in
002300*  TIME-HHMMSS at the moment of the call).
002400*--------------------------------------------
002500 CONVERT-START-TO-SECONDS.
002600     COMPUTE START-SECONDS =
002700             (TIME-HH * 3600)
002800           + (TIME-MM * 60)
002900           + TIME-SS.
003000
003100 CONVERT-END-TO-SECONDS.
003200     COMPUTE END-SECONDS =
003300             (TIME-HH * 3600)
003400           + (TIME-MM * 60)
003500           + TIME-SS.
003600
003700*--------------------------------------------
003800* USAGE:
003900*  START-SECONDS and END-SECONDS already
004000*  loaded by CONVERT-START-TO-SECONDS and
004100*  CONVERT-END-TO-SECONDS.
004200*  PERFORM VALIDATE-CLOCK-OUT-TIME.
004300* RETURNS:
004400*  CLOCK-OUT-INVALID ("Y" if the gap is
004500*  16 hours (57600 seconds) or more and the
004600*  clock-out time-of-day precedes clock-in).
004700*--------------------------------------------
004800 VALIDATE-CLOCK-OUT-TIME.
004900     MOVE "N" TO CLOCK-OUT-INVALID.
005000     MOVE "N" TO OVERNIGHT-FLAG.
005100     IF END-SECONDS < START-SECONDS
005200         IF (START-SECONDS - END-SECONDS)
005300                 NOT < OVERNIGHT-LIMIT-SECS
005400             MOVE "Y" TO CLOCK-OUT-INVALID
005500         ELSE
005600             MOVE "Y" TO OVERNIGHT-FLAG.
005700
005800*--------------------------------------------
005900* USAGE:
006000*  START-SECONDS and END-SECONDS already
006100*  loaded (and VALIDATE-CLOCK-OUT-TIME already
006200*  run, so OVERNIGHT-FLAG is current).
006300*  PERFORM COMPUTE-ELAPSED-SECONDS.
006400* RETURNS:
006500*  ELAPSED-SECONDS.
006600*--------------------------------------------
006700 COMPUTE-ELAPSED-SECONDS.
006800     IF SHIFT-IS-OVERNIGHT
006900         COMPUTE ELAPSED-SECONDS =
007000                 (SECONDS-PER-DAY - START-SECONDS)
007100               + END-SECONDS + 1
007200     ELSE
007300         COMPUTE ELAPSED-SECONDS =
007400                 END-SECONDS - START-SECONDS.
007500
007600*--------------------------------------------
007700* USAGE:
007800*  MOVE seconds TO ELAPSED-SECONDS.
007900*  PERFORM FORMAT-SECONDS-AS-HMS.
008000* RETURNS:
008100*  HMS-DISPLAY ("H:MM:SS", hours not
008200*  zero-padded).
008300*--------------------------------------------
008400 FORMAT-SECONDS-AS-HMS.
008500     MOVE SPACE TO HMS-DISPLAY.
008600     COMPUTE ELAPSED-HH-D = ELAPSED-SECONDS / 3600.
008700     COMPUTE REMAINDER-SECONDS =
008800             ELAPSED-SECONDS - (ELAPSED-HH-D * 3600).
008900     COMPUTE ELAPSED-MM-D = REMAINDER-SECONDS / 60.
009000     COMPUTE ELAPSED-SS-D =
009100             REMAINDER-SECONDS - (ELAPSED-MM-D * 60).
009200     MOVE ELAPSED-HH-D TO HH-EDIT.
009300     IF ELAPSED-HH-D < 10
009400         STRING HH-EDIT (2:1) ":"
009500                ELAPSED-MM-D ":"
009600                ELAPSED-SS-D
009700                DELIMITED BY SIZE INTO HMS-DISPLAY
009800     ELSE
009900         STRING HH-EDIT ":"
010000                ELAPSED-MM-D ":"
010100                ELAPSED-SS-D
010200                DELIMITED BY SIZE INTO HMS-DISPLAY.
010300
010400*--------------------------------------------
010500* USAGE:
010600*  MOVE 0 TO HMS-DISPLAY fields - or just
010700*  PERFORM SET-ZERO-HMS.
010800* RETURNS:
010900*  HMS-DISPLAY = "0:00:00".
011000*--------------------------------------------
011100 SET-ZERO-HMS.
011200     MOVE "0:00:00 " TO HMS-DISPLAY.
011300
011400*--------------------------------------------
011500* USAGE:
011600*  ELAPSED-SECONDS holds total worked
011700*  seconds, START-SECONDS holds clock-in
011800*  seconds-since-midnight.
011900*  PERFORM COMPUTE-OT-STANDARD-END.
012000* RETURNS:
012100*  HMS-DISPLAY - overtime hours by the
012200*  standard-end-of-day (17:00:00) method.
012300*--------------------------------------------
012400 COMPUTE-OT-STANDARD-END.
012500     IF START-SECONDS NOT > STANDARD-END-SECS
012600         IF END-SECONDS > STANDARD-END-SECS
012700             COMPUTE OT-SECONDS =
012800                     END-SECONDS - STANDARD-END-SECS
012900         ELSE
013000             MOVE 0 TO OT-SECONDS
013100     ELSE
013200         MOVE ELAPSED-SECONDS TO OT-SECONDS.
013300
013400     IF OT-SECONDS > 0
013500         MOVE OT-SECONDS TO ELAPSED-SECONDS
013600         PERFORM FORMAT-SECONDS-AS-HMS
013700     ELSE
013800         PERFORM SET-ZERO-HMS.
013900
014000*--------------------------------------------
014100* USAGE:
014200*  ELAPSED-SECONDS holds total worked
014300*  seconds, STANDARD-HOURS holds the
014400*  standard work-day length in hours.
014500*  PERFORM COMPUTE-OT-TOTAL-WORK.
014600* RETURNS:
014700*  HMS-DISPLAY - overtime hours by the
014800*  total-work-exceeds-standard method
014900*  (seconds position is always "00").
015000*--------------------------------------------
015100 COMPUTE-OT-TOTAL-WORK.
015200     COMPUTE WORKED-MINUTES = ELAPSED-SECONDS / 60.
015300     COMPUTE OT-MINUTES =
015400             WORKED-MINUTES - (STANDARD-HOURS * 60).
015500
015600     IF OT-MINUTES > 0
015700         COMPUTE ELAPSED-HH-D = OT-MINUTES / 60
015800         COMPUTE ELAPSED-MM-D =
015900                 OT-MINUTES - (ELAPSED-HH-D * 60)
016000         MOVE ZERO TO ELAPSED-SS-D
016100         MOVE ELAPSED-HH-D TO HH-EDIT
016200         MOVE SPACE TO HMS-DISPLAY
016300         IF ELAPSED-HH-D < 10
016400             STRING HH-EDIT (2:1) ":"
016500                    ELAPSED-MM-D ":00"
016600                    DELIMITED BY SIZE INTO HMS-DISPLAY
016700         ELSE
016800             STRING HH-EDIT ":"
016900                    ELAPSED-MM-D ":00"
017000                    DELIMITED BY SIZE INTO HMS-DISPLAY
017100     ELSE
017200         PERFORM SET-ZERO-HMS.

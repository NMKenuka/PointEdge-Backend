000100*--------------------------------------------
000200* SLORDR01.CBL
000300* SELECT clause - Order-Details transaction
000400* file (one line per completed sale, fed to
000500* the order analytics engine).
000600*--------------------------------------------
000700*2010-11-03 DPK  WO-1790   INITIAL RELEASE FOR ANALYTICS ENGINE   WO-1790
000800*--------------------------------------------
000900     SELECT ORDER-DETAILS-FILE
001000         ASSIGN TO "ORDRFILE"
001100         ORGANIZATION IS LINE SEQUENTIAL.

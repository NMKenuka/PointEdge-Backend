000100*--------------------------------------------
000200* FDANRP01.CBL
000300* FD and record layout - Analytics report
000400* print line, 132 bytes, one period section
000500* per group of detail lines.
000600*--------------------------------------------
000700*2011-05-04 DPK  WO-1877   INITIAL RELEASE - ANALYTICS REPORT OUTPWO-1877
000800*--------------------------------------------
000900 FD  ANALYTICS-REPORT-FILE
001000     LABEL RECORDS ARE OMITTED.
001100
001200 01  ANALYTICS-PRINT-LINE         PIC X(132).

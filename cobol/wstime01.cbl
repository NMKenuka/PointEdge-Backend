000100*--------------------------------------------
000200* WSTIME01.CBL
000300* Working-storage copy file - HHMMSS time
000400* arithmetic for the attendance engine
000500* (elapsed hours worked, overnight shifts,
000600* overtime by the standard-end-time method
000700* and the total-work-exceeds-standard
000800* method).  Paragraphs are in PLTIME01.CBL.
000900*--------------------------------------------
001000*2015-02-09 DPK  WO-2460   INITIAL RELEASE FOR ATTENDANCE REWRITE WO-2460
001100*2015-02-11 DPK  WO-2460   ADDED OVERNIGHT-SHIFT ELAPSED SECONDS   WO-2460
001200*2015-02-13 DPK  WO-2461   ADDED STANDARD-END AND TOTAL-WORK OT    WO-2461
001300*--------------------------------------------
001400*--------------------------------------------
001500* Caller loads the raw HHMMSS value here before
001600* PERFORM-ing CONVERT-START-TO-SECONDS or
001700* CONVERT-END-TO-SECONDS (PLTIME01.CBL).
001800*--------------------------------------------
001900 77  TIME-HHMMSS        PIC 9(6).
002000 01  TIME-HHMMSS-R REDEFINES TIME-HHMMSS.
002100     05  TIME-HH        PIC 99.
002200     05  TIME-MM        PIC 99.
002300     05  TIME-SS        PIC 99.
002400
002500* Seconds-since-midnight working fields carried
002600* through the whole elapsed/overtime calculation
002700* for one attendance entry.
002800 77  START-SECONDS      PIC S9(7)  COMP.
002900 77  END-SECONDS        PIC S9(7)  COMP.
003000 77  ELAPSED-SECONDS    PIC S9(7)  COMP.
003100 77  OT-SECONDS         PIC S9(7)  COMP.
003200 77  OT-MINUTES         PIC S9(7)  COMP.
003300 77  WORKED-MINUTES     PIC S9(7)  COMP.
003400 77  STANDARD-HOURS     PIC S9(3)  COMP.
003500 77  REMAINDER-SECONDS  PIC S9(7)  COMP.
003600
003700* Set by VALIDATE-CLOCK-OUT-TIME - clock-out time
003800* of day before clock-in means an overnight shift,
003900* not an error, unless the gap is unreasonably long.
004000 77  OVERNIGHT-FLAG     PIC X VALUE "N".
004100     88  SHIFT-IS-OVERNIGHT   VALUE "Y".
004200     88  SHIFT-NOT-OVERNIGHT  VALUE "N".
004300
004400 77  CLOCK-OUT-INVALID  PIC X VALUE "N".
004500     88  CLOCK-OUT-IS-INVALID VALUE "Y".
004600
004700* Decimal work fields for the H:MM:SS edit built
004800* by FORMAT-SECONDS-AS-HMS.
004900 77  ELAPSED-HH-D        PIC 9(3).
005000 77  ELAPSED-MM-D        PIC 99.
005100 77  ELAPSED-SS-D        PIC 99.
005200 77  HH-EDIT             PIC Z9.
005300
005400* Shift-length constants - 17:00:00 standard end
005500* of day and the 16-hour overnight-vs-error cutoff.
005600 77  SECONDS-PER-DAY     PIC S9(7) COMP VALUE 86400.
005700 77  STANDARD-END-SECS   PIC S9(7) COMP VALUE 61200.
005800 77  OVERNIGHT-LIMIT-SECS PIC S9(7) COMP VALUE 57600.
005900
006000 01  HMS-DISPLAY          PIC X(8).

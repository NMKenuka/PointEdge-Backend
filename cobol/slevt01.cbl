000100*--------------------------------------------
000200* SLEVT01.CBL
000300* SELECT clause - Clock-Event file,
000400* chronological, fed to the attendance
000500* engine.
000600*--------------------------------------------
000700*2014-08-04 RWC  WO-2231   INITIAL RELEASE - CLOCK-EVENT FEED     WO-2231
000800*--------------------------------------------
000900     SELECT CLOCK-EVENT-FILE
001000         ASSIGN TO "EVNTFILE"
001100         ORGANIZATION IS LINE SEQUENTIAL.

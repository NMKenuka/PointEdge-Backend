000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BRNLST01.
000300 AUTHOR.        R W CONNER.
000400 INSTALLATION.  POINTEDGE RETAIL SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.  02/11/86.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* BRNLST01
001000* Brand listing.  Reads the Brand master
001100* sequentially end to end and prints each
001200* brand id and name on the Brand Listing
001300* report, with a record count trailer line.
001400*--------------------------------------------
001500*1986-02-11 RWC  WO-0205   INITIAL RELEASE - BRAND MASTER LISTING WO-0205
001600*1991-09-03 GST  WO-0780   ADDED RECORD COUNT TRAILER LINE        WO-0780
001700*1998-11-20 JDH  Y2K-019   CONFIRMED NO DATE FIELDS - NO CHANGE REY2K-019
001800*2009-04-05 RWC  WO-1605   CONVERTED TO LINE SEQUENTIAL BRAND MASTWO-1605
001900*2009-04-05 RWC  WO-1605      REMOVED SCREEN PROMPT DISPLAY, PRINTWO-1605
002000*2009-04-05 RWC  WO-1605      BRAND LISTING REPORT FILE INSTEAD   WO-1605
002100*1994-03-22 GST  WO-0615   REVIEWED REPORT COLUMN SPACING PER OPERWO-0615
002200*1999-01-07 JDH  Y2K-019   Y2K CERTIFICATION TESTING - NO FURTHER Y2K-019
002300*2004-11-10 MKL  WO-1340   RECOMPILED AFTER BRAND-EXPANSION-AREA AWO-1340
002400*2016-01-08 GST  WO-2588   RECOMPILED AFTER BRAND-EXPANSION-AREA WWO-2588
002500*2020-02-19 DPK  WO-2940   RENUMBERED PARAGRAPHS TO SHOP STANDARD,WO-2940
002600*--------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     COPY "slbrnd01.cbl".
003500
003600     COPY "slbrlst01.cbl".
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100     COPY "fdbrnd01.cbl".
004200
004300     COPY "fdbrlst01.cbl".
004400
004500 WORKING-STORAGE SECTION.
004600
004700 77  BRAND-FILE-EOF          PIC X(01) VALUE "N".
004800 77  BRAND-COUNT          PIC 9(07) COMP VALUE ZERO.
004900
005000*--------------------------------------------
005100* Run-date stamp for the report heading,
005200* built the shop's usual way with a sliding
005300* century window on the two-digit system date.
005400*--------------------------------------------
005500 77  SYS-DATE-6           PIC 9(06).
005600 01  SYS-DATE-6-R REDEFINES SYS-DATE-6.
005700     05  SYS-YY            PIC 99.
005800     05  SYS-MM            PIC 99.
005900     05  SYS-DD            PIC 99.
006000 77  CENTURY               PIC 9(02) COMP.
006100
006200     COPY "wsdate01.cbl".
006300
006400 01  BRL-REPORT-TITLE.
006500     05  FILLER              PIC X(28) VALUE SPACES.
006600     05  FILLER              PIC X(20)
006700         VALUE "BRAND LISTING REPORT".
006800     05  FILLER              PIC X(04) VALUE SPACES.
006900     05  FILLER              PIC X(04) VALUE "RUN ".
007000     05  PRINT-RUN-DATE      PIC X(10).
007100     05  FILLER              PIC X(14) VALUE SPACES.
007200
007300 01  BRL-REPORT-COLUMNS.
007400     05  FILLER              PIC X(12) VALUE "BRAND ID".
007500     05  FILLER              PIC X(03) VALUE SPACES.
007600     05  FILLER              PIC X(30) VALUE "BRAND NAME".
007700     05  FILLER              PIC X(35) VALUE SPACES.
007800
007900 01  BRL-DETAIL-LINE.
008000     05  PRINT-BRAND-ID      PIC ZZZZZZZZ9.
008100     05  FILLER              PIC X(06) VALUE SPACES.
008200     05  PRINT-BRAND-NAME    PIC X(30).
008300     05  FILLER              PIC X(35) VALUE SPACES.
008400
008500 01  BRL-TRAILER-LINE.
008600     05  FILLER              PIC X(12) VALUE SPACES.
008700     05  FILLER              PIC X(18) VALUE "BRANDS LISTED....".
008800     05  PRINT-BRAND-COUNT   PIC ZZZZZZ9.
008900     05  FILLER              PIC X(43) VALUE SPACES.
009000
009100 PROCEDURE DIVISION.
009200*--------------------------------------------
009300* Mainline entry.  Lists every brand on the brand
009400* master, one line per brand, in master sequence.
009500*--------------------------------------------
009600 0010-PROGRAM-BEGIN.
009700     PERFORM 0100-OPENING-PROCEDURE THRU 0310-PROGRAM-BODY-EXIT.
009800     GO TO 0030-PROGRAM-DONE.
009900
010000*--------------------------------------------
010100* Normal end-of-run exit point.
010200*--------------------------------------------
010300 0020-PROGRAM-EXIT.
010400     EXIT PROGRAM.
010500
010600*--------------------------------------------
010700* STOP RUN.
010800*--------------------------------------------
010900 0030-PROGRAM-DONE.
011000     STOP RUN.
011100
011200*--------------------------------------------
011300* Opens the brand master and the listing, then
011400* prints the report heading.
011500*--------------------------------------------
011600 0100-OPENING-PROCEDURE.
011700     PERFORM 0400-BUILD-TODAY-STAMP.
011800     OPEN INPUT BRAND-FILE.
011900     OPEN OUTPUT BRAND-LISTING-FILE.
012000
012100*--------------------------------------------
012200* Reads and lists brand records until end of file.
012300*--------------------------------------------
012400 0200-MAIN-PROCESS.
012500     PERFORM 0500-PRINT-REPORT-HEADING.
012600     PERFORM 0600-READ-NEXT-BRAND.
012700     PERFORM 0700-LIST-ONE-BRAND
012800         UNTIL BRAND-FILE-EOF = "Y".
012900     PERFORM 0800-PRINT-REPORT-TRAILER.
013000
013100*--------------------------------------------
013200* Prints the trailer and closes both files.
013300*--------------------------------------------
013400 0300-CLOSING-PROCEDURE.
013500     CLOSE BRAND-FILE.
013600     CLOSE BRAND-LISTING-FILE.
013700
013800*--------------------------------------------
013900* EXIT paragraph for the 0300 PERFORM THRU range.
014000*--------------------------------------------
014100 0310-PROGRAM-BODY-EXIT.
014200     EXIT.
014300
014400*--------------------------------------------
014500* Y2K-019 - sliding century window on the two-
014600* digit ACCEPT FROM DATE year: 00-49 is 20XX,
014700* 50-99 is 19XX.  Confirmed still correct when
014800* reviewed for the Y2K project - no change made.
014900*--------------------------------------------
015000 0400-BUILD-TODAY-STAMP.
015100     ACCEPT SYS-DATE-6 FROM DATE.
015200     IF SYS-YY < 50
015300         MOVE 20 TO CENTURY
015400     ELSE
015500         MOVE 19 TO CENTURY
015600     END-IF.
015700     COMPUTE WORK-YYYY = (CENTURY * 100) + SYS-YY.
015800     MOVE SYS-MM TO WORK-MM.
015900     MOVE SYS-DD TO WORK-DD.
016000     PERFORM FORMAT-DATE-FOR-PRINT.
016100
016200*--------------------------------------------
016300* Report heading - run date and page/column titles.
016400*--------------------------------------------
016500 0500-PRINT-REPORT-HEADING.
016600     MOVE PRINT-DATE TO PRINT-RUN-DATE.
016700     MOVE BRL-REPORT-TITLE TO BRAND-LISTING-LINE.
016800     WRITE BRAND-LISTING-LINE.
016900     MOVE BRL-REPORT-COLUMNS TO BRAND-LISTING-LINE.
017000     WRITE BRAND-LISTING-LINE.
017100
017200*--------------------------------------------
017300* Sequential read of the next brand master record.
017400*--------------------------------------------
017500 0600-READ-NEXT-BRAND.
017600     READ BRAND-FILE
017700         AT END MOVE "Y" TO BRAND-FILE-EOF.
017800
017900*--------------------------------------------
018000* Formats and prints one detail line, then bumps
018100* the listed-brand count for the trailer.
018200*--------------------------------------------
018300 0700-LIST-ONE-BRAND.
018400     ADD 1 TO BRAND-COUNT.
018500     MOVE BRAND-ID   TO PRINT-BRAND-ID.
018600     MOVE BRAND-NAME TO PRINT-BRAND-NAME.
018700     MOVE BRL-DETAIL-LINE TO BRAND-LISTING-LINE.
018800     WRITE BRAND-LISTING-LINE.
018900     PERFORM 0600-READ-NEXT-BRAND.
019000
019100*--------------------------------------------
019200* Total brands listed.
019300*--------------------------------------------
019400 0800-PRINT-REPORT-TRAILER.
019500     MOVE BRAND-COUNT TO PRINT-BRAND-COUNT.
019600     MOVE BRL-TRAILER-LINE TO BRAND-LISTING-LINE.
019700     WRITE BRAND-LISTING-LINE.
019800
019900     COPY "pldate01.cbl".

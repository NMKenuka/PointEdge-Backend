000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ATTBLD01.
000300 AUTHOR.        R W CONNER.
000400 INSTALLATION.  POINTEDGE RETAIL SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.  08/04/88.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* ATTBLD01
001000* Create an empty Attendance file.  Run once,
001100* before the first ATTPRC01 execution, or to
001200* rebuild the file from scratch.
001300*--------------------------------------------
001400*1988-08-04 RWC  WO-2231   INITIAL RELEASE - BUILDS EMPTY ATTENDANWO-2231
001500*1991-11-14 GST  WO-0827   REVIEWED OPEN/CLOSE SEQUENCE PER OPERATWO-0827
001600*1994-07-20 LMP  WO-0652   RECOMPILED AFTER FDATT01 RECORD LENGTHWO-0652
001700*1998-09-21 JDH  Y2K-002   CENTURY-WINDOW LOGIC ADDED FOR ACCEPT FY2K-002
001800*1999-01-07 JDH  Y2K-002   Y2K CERTIFICATION TESTING - NO FURTHER Y2K-002
001900*2003-05-19 MKL  WO-1292   RECOMPILED AFTER FDATT01 FIELD REORDER WO-1292
002000*2009-06-30 RWC  WO-1618   DISPLAY COMPLETION STAMP USING WSDATE01WO-1618
002100*2013-10-02 DPK  WO-2104   REVIEWED AGAINST OPERATIONS RUNBOOK - NWO-2104
002200*2016-01-08 GST  WO-2588   RECOMPILED AFTER ATTENDANCE-EXPANSION-AWO-2588
002300*2020-02-19 DPK  WO-2940   RENUMBERED PARAGRAPHS TO SHOP STANDARD,WO-2940
002400*--------------------------------------------
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100
003200     COPY "slatt01.cbl".
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700     COPY "fdatt01.cbl".
003800
003900 WORKING-STORAGE SECTION.
004000
004100 77  SYS-DATE-6          PIC 9(06).
004200 01  SYS-DATE-6-R REDEFINES SYS-DATE-6.
004300     05  SYS-YY           PIC 99.
004400     05  SYS-MM           PIC 99.
004500     05  SYS-DD           PIC 99.
004600 77  CENTURY              PIC 9(02)   COMP.
004700
004800     COPY "wsdate01.cbl".
004900
005000 PROCEDURE DIVISION.
005100*--------------------------------------------
005200* One-time mainline - creates an empty attendance
005300* master, open-and-close, so ATTPRC01 has a file
005400* to post clock-in/clock-out activity into.
005500*--------------------------------------------
005600 0010-PROGRAM-BEGIN.
005700     PERFORM 0100-OPENING-PROCEDURE THRU 0130-PROGRAM-BODY-EXIT.
005800     GO TO 0030-PROGRAM-DONE.
005900
006000*--------------------------------------------
006100* Y2K-002 - sliding century window on the two-
006200* digit ACCEPT FROM DATE year: 00-49 is 20XX,
006300* 50-99 is 19XX.
006400*--------------------------------------------
006500 0110-BUILD-TODAY-STAMP.
006600     ACCEPT SYS-DATE-6 FROM DATE.
006700     IF SYS-YY < 50
006800         MOVE 20 TO CENTURY
006900     ELSE
007000         MOVE 19 TO CENTURY
007100     END-IF.
007200     COMPUTE WORK-YYYY = (CENTURY * 100) + SYS-YY.
007300     MOVE SYS-MM TO WORK-MM.
007400     MOVE SYS-DD TO WORK-DD.
007500     PERFORM FORMAT-DATE-FOR-PRINT.
007600
007700 0100-OPENING-PROCEDURE.
007800* OUTPUT mode with an immediate CLOSE is what
007900* actually creates the empty file on disk -
008000* nothing is ever written to it here.
008100     PERFORM 0110-BUILD-TODAY-STAMP.
008200     OPEN OUTPUT ATTENDANCE-FILE.
008300     CLOSE ATTENDANCE-FILE.
008400
008500 0120-ANNOUNCE-COMPLETION.
008600* Console message for the operator running this
008700* job by hand - confirms the rebuild and its date.
008800     DISPLAY "ATTBLD01 - ATTENDANCE FILE BUILT ON "
008900              PRINT-DATE.
009000
009100 0130-PROGRAM-BODY-EXIT.
009200     EXIT.
009300
009400 0020-PROGRAM-EXIT.
009500     EXIT PROGRAM.
009600
009700 0030-PROGRAM-DONE.
009800     STOP RUN.
009900
010000     COPY "pldate01.cbl".

000100*--------------------------------------------
000200* PLDATE01.CBL
000300* Procedure-division copy file - date
000400* serial conversion and period cutoff
000500* arithmetic.  COPY this into the
000600* PROCEDURE DIVISION of any program that
000700* also COPYs WSDATE01.CBL into WORKING-
000800* STORAGE.
000900*--------------------------------------------
001000*2011-05-17 DPK  WO-1877   INITIAL RELEASE - JULIAN SERIAL CONVERSWO-1877
001100*2011-05-19 DPK  WO-1877   ADDED SUBTRACT-DAYS-FROM-DATE AND FORMAWO-1877
001200*2014-08-04 RWC  WO-2231   SHARED BY ANLRPT01 AND ATTPRC01 - NO LOWO-2231
001300*--------------------------------------------
001400*--------------------------------------------
001500* USAGE:
001600*  MOVE date(YYYYMMDD) TO WORK-DATE.
001700*  PERFORM CONVERT-DATE-TO-SERIAL.
001800* RETURNS:
001900*  DATE-SERIAL (Julian day number).
002000*--------------------------------------------
002100 CONVERT-DATE-TO-SERIAL.
002200     IF WORK-MM > 2
002300         COMPUTE JDN-A = 0
002400         MOVE WORK-YYYY TO JDN-Y
002500         COMPUTE JDN-M = WORK-MM - 3
002600     ELSE
002700         COMPUTE JDN-A = 1
002800         COMPUTE JDN-Y = WORK-YYYY - 1
002900         COMPUTE JDN-M = WORK-MM + 9.
003000
003100     COMPUTE JDN-Y = JDN-Y + 4800 - JDN-A.
003200
003300     COMPUTE DATE-SERIAL =
003400             WORK-DD
003500           + ((153 * JDN-M) + 2) / 5
003600           + (365 * JDN-Y)
003700           + (JDN-Y / 4)
003800           - (JDN-Y / 100)
003900           + (JDN-Y / 400)
004000           - 32045.
004100
004200*--------------------------------------------
004300* USAGE:
004400*  MOVE serial TO DATE-SERIAL.
004500*  PERFORM CONVERT-SERIAL-TO-DATE.
004600* RETURNS:
004700*  WORK-DATE (YYYYMMDD).
004800*--------------------------------------------
004900 CONVERT-SERIAL-TO-DATE.
005000     COMPUTE JDN-A = DATE-SERIAL + 32044.
005100     COMPUTE JDN-B = ((4 * JDN-A) + 3) / 146097.
005200     COMPUTE JDN-C = JDN-A - ((146097 * JDN-B) / 4).
005300     COMPUTE JDN-D = ((4 * JDN-C) + 3) / 1461.
005400     COMPUTE JDN-E = JDN-C - ((1461 * JDN-D) / 4).
005500     COMPUTE JDN-M = ((5 * JDN-E) + 2) / 153.
005600
005700     COMPUTE WORK-DD =
005800             JDN-E - (((153 * JDN-M) + 2) / 5) + 1.
005900     COMPUTE WORK-MM =
006000             JDN-M + 3 - (12 * (JDN-M / 10)).
006100     COMPUTE WORK-YYYY =
006200             (100 * JDN-B) + JDN-D - 4800
006300           + (JDN-M / 10).
006400
006500*--------------------------------------------
006600* USAGE:
006700*  MOVE date(YYYYMMDD) TO WORK-DATE.
006800*  MOVE number-of-days TO DAYS-TO-SUBTRACT.
006900*  PERFORM SUBTRACT-DAYS-FROM-DATE.
007000* RETURNS:
007100*  WORK-DATE, moved back DAYS-TO-SUBTRACT
007200*  calendar days (period-start cutoffs are
007300*  this result combined with the original
007400*  time-of-day, unchanged).
007500*--------------------------------------------
007600 SUBTRACT-DAYS-FROM-DATE.
007700     PERFORM CONVERT-DATE-TO-SERIAL.
007800     COMPUTE DATE-SERIAL =
007900             DATE-SERIAL - DAYS-TO-SUBTRACT.
008000     PERFORM CONVERT-SERIAL-TO-DATE.
008100
008200*--------------------------------------------
008300* USAGE:
008400*  MOVE date(YYYYMMDD) TO WORK-DATE.
008500*  PERFORM FORMAT-DATE-FOR-PRINT.
008600* RETURNS:
008700*  PRINT-DATE (MM/DD/YYYY).
008800*--------------------------------------------
008900 FORMAT-DATE-FOR-PRINT.
009000     MOVE SPACE TO PRINT-DATE.
009100     STRING WORK-MM   "/"
009200            WORK-DD   "/"
009300            WORK-YYYY
009400            DELIMITED BY SIZE INTO PRINT-DATE.

000100*--------------------------------------------
000200* FDBRLST01.CBL
000300* FD and record layout - Brand listing
000400* report print line, 80 bytes, one line per
000500* brand.
000600*--------------------------------------------
000700*2009-04-05 RWC  WO-1605   INITIAL RELEASE - BRAND LISTING REPORT WO-1605
000800*--------------------------------------------
000900 FD  BRAND-LISTING-FILE
001000     LABEL RECORDS ARE OMITTED.
001100
001200 01  BRAND-LISTING-LINE           PIC X(80).

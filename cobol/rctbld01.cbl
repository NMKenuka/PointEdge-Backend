000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    RCTBLD01.
000300 AUTHOR.        R W CONNER.
000400 INSTALLATION.  POINTEDGE RETAIL SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.  11/04/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* RCTBLD01
001000* Build the Run-Control file and write its
001100* one seed record.  Run once, before the
001200* first ANLRPT01 or ATTPRC01 execution, to
001300* set the default standard-work-hours
001400* parameter and to clear the custom reporting
001500* range.  Re-run is harmless; it simply
001600* rewrites the seed record.
001700*--------------------------------------------
001800*1987-11-04 RWC  WO-0101   INITIAL RELEASE - BUILDS RUN-CONTROL SEWO-0101
001900*1988-02-18 RWC  WO-0118   DEFAULT STANDARD-HOURS PARAMETER SET TOWO-0118
002000*1990-07-09 LMP  WO-0344   ADDED CUSTOM-RANGE FIELDS TO SEED RECORWO-0344
002100*1993-01-14 LMP  WO-0602   RECOMPILED AFTER FDRCTL01 FIELD REORDERWO-0602
002200*1995-06-08 LMP  WO-0688   REVIEWED SEED VALUES PER INTERNAL AUDIWO-0688
002300*1998-09-21 JDH  Y2K-002   CENTURY-WINDOW LOGIC ADDED FOR ACCEPT FY2K-002
002400*1999-01-07 JDH  Y2K-002   Y2K CERTIFICATION TESTING - NO FURTHER Y2K-002
002500*2001-10-02 JDH  WO-0960   DISPLAY MESSAGES REALIGNED FOR CONSOLEWO-0960
002600*2004-03-11 MKL  WO-1512   DISPLAY MESSAGE REWORDED PER OPERATIONSWO-1512
002700*2007-08-14 MKL  WO-1598   RECOMPILED AFTER FDRCTL01 EXPANSION ARWO-1598
002800*2011-05-19 DPK  WO-1877   NOW SHARES WSDATE01-PLDATE01 COPY FILESWO-1877
002900*2014-02-27 DPK  WO-1810   REVIEWED DEFAULT STANDARD-HOURS VALUE -WO-1810
003000*2020-02-19 DPK  WO-2940   RENUMBERED PARAGRAPHS TO SHOP STANDARD,WO-2940
003100*--------------------------------------------
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     COPY "slrctl01.cbl".
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400     COPY "fdrctl01.cbl".
004500
004600 WORKING-STORAGE SECTION.
004700
004800*--------------------------------------------
004900* Century-window date stamp, displayed at the
005000* end of the run so the operator can see the
005100* seed date on the console log.  01877 shares
005200* WSDATE01/PLDATE01 for the final MM/DD/YYYY
005300* edit.
005400*--------------------------------------------
005500 77  SYS-DATE-6          PIC 9(06).
005600 01  SYS-DATE-6-R REDEFINES SYS-DATE-6.
005700     05  SYS-YY           PIC 99.
005800     05  SYS-MM           PIC 99.
005900     05  SYS-DD           PIC 99.
006000 77  CENTURY              PIC 9(02)   COMP.
006100 77  RECORDS-WRITTEN      PIC 9(03)   COMP VALUE ZERO.
006200
006300     COPY "wsdate01.cbl".
006400
006500 PROCEDURE DIVISION.
006600*--------------------------------------------
006700* One-time mainline - creates the receipt/order
006800* master with a single seed record so downstream
006900* jobs have a file to open before real order data
007000* is loaded.
007100*--------------------------------------------
007200 0010-PROGRAM-BEGIN.
007300     PERFORM 0100-OPENING-PROCEDURE THRU 0150-PROGRAM-BODY-EXIT.
007400     GO TO 0030-PROGRAM-DONE.
007500
007600 0100-OPENING-PROCEDURE.
007700     OPEN OUTPUT RUN-CONTROL-FILE.
007800
007900*--------------------------------------------
008000* Y2K-002 - derive the four-digit year from
008100* the two-digit ACCEPT FROM DATE value using
008200* a sliding century window: 00-49 is 20XX,
008300* 50-99 is 19XX.
008400*--------------------------------------------
008500 0110-BUILD-TODAY-STAMP.
008600     ACCEPT SYS-DATE-6 FROM DATE.
008700     IF SYS-YY < 50
008800         MOVE 20 TO CENTURY
008900     ELSE
009000         MOVE 19 TO CENTURY
009100     END-IF.
009200     COMPUTE WORK-YYYY = (CENTURY * 100) + SYS-YY.
009300     MOVE SYS-MM TO WORK-MM.
009400     MOVE SYS-DD TO WORK-DD.
009500     PERFORM FORMAT-DATE-FOR-PRINT.
009600
009700 0120-WRITE-SEED-RECORD.
009800* RCTL-KEY is always 1 - this file carries a
009900* single parameter record, never a set of them.
010000     MOVE 1 TO RCTL-KEY.
010100     MOVE WORK-DATE TO RCTL-RUN-DATE.
010200     MOVE ZEROES TO RCTL-RUN-TIME.
010300* Custom-range fields start cleared - an operator
010400* turns the flag on and fills the dates/times in
010500* only when a one-off non-rolling report is needed.
010600     MOVE "N" TO RCTL-CUSTOM-RANGE-FLAG.
010700     MOVE ZEROES TO RCTL-CUSTOM-START-DATE.
010800     MOVE ZEROES TO RCTL-CUSTOM-START-TIME.
010900     MOVE ZEROES TO RCTL-CUSTOM-END-DATE.
011000     MOVE ZEROES TO RCTL-CUSTOM-END-TIME.
011100* 8-hour standard workday - see WO-1810 review.
011200     MOVE 8 TO RCTL-STANDARD-HOURS.
011300     WRITE RUN-CONTROL-RECORD.
011400     ADD 1 TO RECORDS-WRITTEN.
011500
011600 0130-ANNOUNCE-COMPLETION.
011700     DISPLAY "RCTBLD01 - RUN-CONTROL FILE BUILT ON "
011800              PRINT-DATE.
011900     DISPLAY "RCTBLD01 - STANDARD-WORK-HOURS DEFAULTED TO 8".
012000     DISPLAY "RCTBLD01 - RECORDS WRITTEN: " RECORDS-WRITTEN.
012100
012200 0140-CLOSING-PROCEDURE.
012300     CLOSE RUN-CONTROL-FILE.
012400
012500 0150-PROGRAM-BODY-EXIT.
012600     EXIT.
012700
012800 0020-PROGRAM-EXIT.
012900     EXIT PROGRAM.
013000
013100 0030-PROGRAM-DONE.
013200     STOP RUN.
013300
013400     COPY "pldate01.cbl".

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    EMPBLD01.
000300 AUTHOR.        R W CONNER.
000400 INSTALLATION.  POINTEDGE RETAIL SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.  04/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* EMPBLD01
001000* Create an empty Employee master file.  Run
001100* once, before the employee master is first
001200* loaded, or to rebuild the file from scratch.
001300*--------------------------------------------
001400*1989-04-02 RWC  WO-1606   INITIAL RELEASE - BUILDS EMPTY EMPLOYEEWO-1606
001500*1991-11-14 GST  WO-0826   REVIEWED OPEN/CLOSE SEQUENCE PER OPERATWO-0826
001600*1994-07-20 LMP  WO-0651   RECOMPILED AFTER FDEMP01 RECORD LENGTHWO-0651
001700*1998-09-21 JDH  Y2K-002   CENTURY-WINDOW LOGIC ADDED FOR ACCEPT FY2K-002
001800*1999-01-07 JDH  Y2K-002   Y2K CERTIFICATION TESTING - NO FURTHER Y2K-002
001900*2003-05-19 MKL  WO-1291   RECOMPILED AFTER FDEMP01 FIELD REORDER WO-1291
002000*2009-06-30 RWC  WO-1618   DISPLAY COMPLETION STAMP USING WSDATE01WO-1618
002100*2013-10-02 DPK  WO-2103   REVIEWED AGAINST OPERATIONS RUNBOOK - NWO-2103
002200*2016-01-08 GST  WO-2588   RECOMPILED AFTER EMPLOYEE-EXPANSION-AREWO-2588
002300*2020-02-19 DPK  WO-2940   RENUMBERED PARAGRAPHS TO SHOP STANDARD,WO-2940
002400*--------------------------------------------
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100
003200     COPY "slemp01.cbl".
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700     COPY "fdemp01.cbl".
003800
003900 WORKING-STORAGE SECTION.
004000
004100 77  SYS-DATE-6          PIC 9(06).
004200 01  SYS-DATE-6-R REDEFINES SYS-DATE-6.
004300     05  SYS-YY           PIC 99.
004400     05  SYS-MM           PIC 99.
004500     05  SYS-DD           PIC 99.
004600 77  CENTURY              PIC 9(02)   COMP.
004700
004800     COPY "wsdate01.cbl".
004900
005000 PROCEDURE DIVISION.
005100*--------------------------------------------
005200* One-time mainline - creates an empty employee
005300* master, open-and-close, so the attendance engine
005400* and the employee-load job have a file to work
005500* against.
005600*--------------------------------------------
005700 0010-PROGRAM-BEGIN.
005800     PERFORM 0100-OPENING-PROCEDURE THRU 0130-PROGRAM-BODY-EXIT.
005900     GO TO 0030-PROGRAM-DONE.
006000
006100*--------------------------------------------
006200* Y2K-002 - sliding century window on the two-
006300* digit ACCEPT FROM DATE year: 00-49 is 20XX,
006400* 50-99 is 19XX.
006500*--------------------------------------------
006600 0110-BUILD-TODAY-STAMP.
006700     ACCEPT SYS-DATE-6 FROM DATE.
006800     IF SYS-YY < 50
006900         MOVE 20 TO CENTURY
007000     ELSE
007100         MOVE 19 TO CENTURY
007200     END-IF.
007300     COMPUTE WORK-YYYY = (CENTURY * 100) + SYS-YY.
007400     MOVE SYS-MM TO WORK-MM.
007500     MOVE SYS-DD TO WORK-DD.
007600     PERFORM FORMAT-DATE-FOR-PRINT.
007700
007800 0100-OPENING-PROCEDURE.
007900* OUTPUT mode with an immediate CLOSE is what
008000* actually creates the empty file on disk -
008100* nothing is ever written to it here.
008200     PERFORM 0110-BUILD-TODAY-STAMP.
008300     OPEN OUTPUT EMPLOYEE-FILE.
008400     CLOSE EMPLOYEE-FILE.
008500
008600 0120-ANNOUNCE-COMPLETION.
008700* Console message for the operator running this
008800* job by hand - confirms the rebuild and its date.
008900     DISPLAY "EMPBLD01 - EMPLOYEE MASTER FILE BUILT ON "
009000              PRINT-DATE.
009100
009200 0130-PROGRAM-BODY-EXIT.
009300     EXIT.
009400
009500 0020-PROGRAM-EXIT.
009600     EXIT PROGRAM.
009700
009800 0030-PROGRAM-DONE.
009900     STOP RUN.
010000
010100     COPY "pldate01.cbl".

000100*--------------------------------------------
000200* SLATT01.CBL
000300* SELECT clause - Attendance file, in/out,
000400* sorted by employee-id, then date.
000500*--------------------------------------------
000600*2014-08-04 RWC  WO-2231   INITIAL RELEASE - ATTENDANCE FILE      WO-2231
000700*--------------------------------------------
000800     SELECT ATTENDANCE-FILE
000900         ASSIGN TO "ATTNFILE"
001000         ORGANIZATION IS LINE SEQUENTIAL.

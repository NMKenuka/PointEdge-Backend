000100*--------------------------------------------
000200* FDBRND01.CBL
000300* FD and record layout - Brand master record.
000400*--------------------------------------------
000500*2009-04-02 RWC  WO-1605   INITIAL RELEASE - BRAND MASTER         WO-1605
000600*2009-04-02 RWC  WO-1605   PADDED TO 41 BYTES FOR FUTURE GROWTH   WO-1605
000700*2009-06-30 RWC  WO-1618   RESERVED GROWTH AREA NAMED AND REDEFINEWO-1618
000800*                          AS BRAND-EXPANSION-AREA
000900*--------------------------------------------
001000 FD  BRAND-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  BRAND-RECORD.
001400     05  BRAND-ID                    PIC 9(09).
001500     05  BRAND-NAME                  PIC X(30).
001600     05  FILLER                      PIC X(02) VALUE SPACES.
001700     05  BRAND-EXPANSION-AREA REDEFINES FILLER
001800                                     PIC X(02).

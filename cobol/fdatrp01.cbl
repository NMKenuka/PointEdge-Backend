000100*--------------------------------------------
000200* FDATRP01.CBL
000300* FD and record layout - Attendance
000400* activity/exception report print line,
000500* 132 bytes, one line per clock event.
000600*--------------------------------------------
000700*2014-08-04 RWC  WO-2231   INITIAL RELEASE - ATTENDANCE ACTIVITY RWO-2231
000800*--------------------------------------------
000900 FD  ATTENDANCE-REPORT-FILE
001000     LABEL RECORDS ARE OMITTED.
001100
001200 01  ATTENDANCE-PRINT-LINE         PIC X(132).

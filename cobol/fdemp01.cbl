000100*--------------------------------------------
000200* FDEMP01.CBL
000300* FD and record layout - Employee master
000400* record.  EMPLOYEE-STATUS of "A" marks an
000500* active employee eligible for clock-in.
000600*--------------------------------------------
000700*2009-04-02 RWC  WO-1606   INITIAL RELEASE - EMPLOYEE MASTER      WO-1606
000800*2009-04-02 RWC  WO-1606   PADDED TO 42 BYTES FOR FUTURE GROWTH   WO-1606
000900*2009-06-30 RWC  WO-1618   RESERVED GROWTH AREA NAMED AND REDEFINEWO-1618
001000*                          AS EMPLOYEE-EXPANSION-AREA
001100*--------------------------------------------
001200 FD  EMPLOYEE-FILE
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  EMPLOYEE-RECORD.
001600     05  EMPLOYEE-ID                 PIC 9(09).
001700     05  EMPLOYEE-NAME                PIC X(30).
001800     05  EMPLOYEE-STATUS              PIC X(01).
001900         88  EMPLOYEE-IS-ACTIVE       VALUE "A".
002000     05  FILLER                      PIC X(02) VALUE SPACES.
002100     05  EMPLOYEE-EXPANSION-AREA REDEFINES FILLER
002200                                     PIC X(02).

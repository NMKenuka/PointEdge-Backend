000100*--------------------------------------------
000200* SLBRLST01.CBL
000300* SELECT clause - Brand listing report
000400* output of BRNLST01.
000500*--------------------------------------------
000600*2009-04-05 RWC  WO-1605   INITIAL RELEASE - BRAND LISTING REPORT WO-1605
000700*--------------------------------------------
000800     SELECT BRAND-LISTING-FILE
000900         ASSIGN TO "BRNLIST"
001000         ORGANIZATION IS LINE SEQUENTIAL.

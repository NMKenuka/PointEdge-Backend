000100*--------------------------------------------
000200* SLEMP01.CBL
000300* SELECT clause - Employee master file,
000400* sorted by employee-id.
000500*--------------------------------------------
000600*2009-04-02 RWC  WO-1606   INITIAL RELEASE - EMPLOYEE MASTER      WO-1606
000700*--------------------------------------------
000800     SELECT EMPLOYEE-FILE
000900         ASSIGN TO "EMPFILE"
001000         ORGANIZATION IS LINE SEQUENTIAL.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ANLRPT01.
000300 AUTHOR.        R W CONNER.
000400 INSTALLATION.  POINTEDGE RETAIL SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.  11/03/87.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* ANLRPT01
001000* Order analytics engine.  Reads the Order-
001100* Details transaction file once, end to end,
001200* and accumulates order counts, discount
001300* counts and sums, loyalty-tier customer
001400* counts, and item/category discount ranking
001500* into five reporting periods - LAST 24 HOURS,
001600* LAST 7 DAYS, LAST 30 DAYS, LAST YEAR, and an
001700* optional CUSTOM range carried on the Run-
001800* Control record.  Prints the period sections
001900* and grand totals on the Analytics Report.
002000*--------------------------------------------
002100*1987-11-03 RWC  WO-0390   INITIAL RELEASE - DAILY SALES SUMMARY RWO-0390
002200*1989-02-14 RWC  WO-0512   ADDED DISCOUNT COUNT BREAKOUT BY TYPE (WO-0512
002300*1991-07-30 GST  WO-0711   ADDED LOYALTY TIER CUSTOMER COUNTS TO SWO-0711
002400*1998-09-14 JDH  Y2K-014   EXPANDED ORDER-DATE TO 8-DIGIT CENTURY Y2K-014
002500*2010-11-03 DPK  WO-1790   REWRITTEN AS PERIOD-BASED ANALYTICS ENGWO-1790
002600*2010-11-03 DPK  WO-1790      ADDED 24H/7D/30D/1YR AND CUSTOM PERIWO-1790
002700*2010-11-09 DPK  WO-1790   ADDED TOP-3 ITEM AND CATEGORY DISCOUNT WO-1790
002800*2010-11-15 DPK  WO-1790   ADDED DISTINCT CUSTOMER-BY-TIER COUNTS WO-1790
002900*2011-05-17 DPK  WO-1877   SWITCHED PERIOD-START MATH TO JULIAN SEWO-1877
003000*2011-05-17 DPK  WO-1877      DATE CONVERSION (PLDATE01/WSDATE01)  WO-1877
003100*2012-06-25 MKL  WO-2050   ADDED LOYALTY-DISCOUNT SUMS AND TIER BRWO-2050
003200*2016-03-02 GST  WO-2595   RAISED ITEM/CATEGORY/CUSTOMER TABLE SIZWO-2595
003300*2016-03-02 GST  WO-2595      PEAK SEASON VOLUME                  WO-2595
003400*2020-02-19 DPK  WO-2940   RENUMBERED PARAGRAPHS TO SHOP STANDARD, WO-2940
003500*--------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     COPY "slrctl01.cbl".
004400
004500     COPY "slordr01.cbl".
004600
004700     COPY "slanrp01.cbl".
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200     COPY "fdrctl01.cbl".
005300
005400     COPY "fdordr01.cbl".
005500
005600     COPY "fdanrp01.cbl".
005700
005800 WORKING-STORAGE SECTION.
005900
006000*--------------------------------------------
006100* Run-Control fields, copied out of the FD
006200* record area before the file is closed.
006300*--------------------------------------------
006400 77  RUN-DATE                     PIC 9(08).
006500 77  RUN-TIME                     PIC 9(06).
006600 77  NOW-TIMESTAMP                PIC 9(14).
006700 77  CUSTOM-RANGE-FLAG            PIC X(01) VALUE "N".
006800 77  CUSTOM-START-TS              PIC 9(14) VALUE ZERO.
006900 77  CUSTOM-END-TS                PIC 9(14) VALUE ZERO.
007000
007100     COPY "wsdate01.cbl".
007200
007300*--------------------------------------------
007400* Working fields used to build the fixed
007500* period-table entries from the Run-Control
007600* "now" timestamp, one day-count per period.
007700*--------------------------------------------
007800 77  BUILD-NAME                   PIC X(12).
007900 77  BUILD-DAYS                   PIC 9(03).
008000 77  BUILD-IDX                    PIC 9(01) COMP.
008100
008200*--------------------------------------------
008300* Run timestamp, split and rejoined to build each
008400* fixed period's start timestamp via PLDATE01's
008500* WORK-DATE/SUBTRACT-DAYS-FROM-DATE.
008600*--------------------------------------------
008700 01  PST-GROUP.
008800     05  PST-DATE                 PIC 9(08).
008900     05  PST-TIME                 PIC 9(06).
009000 01  FILLER REDEFINES PST-GROUP.
009100     05  PST-TIMESTAMP             PIC 9(14).
009200
009300*--------------------------------------------
009400* Main-loop controls for the single pass over the
009500* Order-Details file.
009600*--------------------------------------------
009700 77  ORDER-FILE-EOF                  PIC X(01) VALUE "N".
009800 77  ORDERS-READ                  PIC 9(07) COMP VALUE ZERO.
009900 77  ORDER-TOTAL-DISC             PIC S9(09)V99 VALUE ZERO.
010000 77  TIER-CODE                    PIC X(10) VALUE SPACES.
010100
010200*--------------------------------------------
010300* Lookup result flags set by the FIND paragraphs
010400* and tested immediately afterward by the caller.
010500*--------------------------------------------
010600 77  ITEM-FOUND-FLAG              PIC X(01).
010700     88  ITEM-IS-FOUND            VALUE "Y".
010800     88  ITEM-NOT-FOUND           VALUE "N".
010900 77  ITEM-MATCH-IDX               PIC 9(05) COMP.
011000
011100*--------------------------------------------
011200* Category counterpart of ITEM-FOUND-FLAG above.
011300*--------------------------------------------
011400 77  CAT-FOUND-FLAG               PIC X(01).
011500     88  CAT-IS-FOUND             VALUE "Y".
011600     88  CAT-NOT-FOUND            VALUE "N".
011700 77  CAT-MATCH-IDX                PIC 9(05) COMP.
011800
011900*--------------------------------------------
012000* Customer counterpart of ITEM-FOUND-FLAG above.
012100*--------------------------------------------
012200 77  CUST-FOUND-FLAG              PIC X(01).
012300     88  CUST-IS-FOUND            VALUE "Y".
012400     88  CUST-NOT-FOUND           VALUE "N".
012500
012600*--------------------------------------------
012700* Running best-so-far for the top-3 selection
012800* paragraphs (0730/0740, 0760/0770) - reset to
012900* zero before each of the three picks.
013000*--------------------------------------------
013100 77  BEST-DISC                    PIC S9(09)V99.
013200 77  BEST-IDX                     PIC 9(05) COMP.
013300
013400*--------------------------------------------
013500* One print-line work area, reused for every
013600* metric line and every top-3 item/category line
013700* printed by 0830 through 0880.
013800*--------------------------------------------
013900 77  FIRST-LINE-OF-SECTION        PIC X(01).
014000 77  METRIC-NAME                  PIC X(24).
014100 77  METRIC-COUNT                 PIC 9(09).
014200 77  METRIC-AMOUNT                PIC S9(09)V99.
014300
014400*--------------------------------------------
014500* Five reporting periods - LAST 24 HOURS,
014600* LAST 7 DAYS, LAST 30 DAYS, LAST YEAR and
014700* CUSTOM (entry 5, active only when the Run-
014800* Control record carries a custom range).
014900* Every accumulator carries its own VALUE
015000* clause so the table starts clean at program
015100* load with no separate zeroing pass needed.
015200*--------------------------------------------
015300 01  PERIOD-TABLE.
015400     05  PER-ENTRY OCCURS 5 TIMES
015500                      INDEXED BY PER-IDX.
015600         10  PER-NAME              PIC X(12) VALUE SPACES.
015700         10  PER-ACTIVE            PIC X(01) VALUE "N".
015800         10  PER-START-TS          PIC 9(14) VALUE ZERO.
015900         10  PER-END-TS            PIC 9(14) VALUE ZERO.
016000         10  PER-ORDER-COUNT       PIC 9(07) COMP VALUE ZERO.
016100         10  PER-ITEM-DISC-COUNT   PIC 9(07) COMP VALUE ZERO.
016200         10  PER-CAT-DISC-COUNT    PIC 9(07) COMP VALUE ZERO.
016300         10  PER-LOY-DISC-COUNT    PIC 9(07) COMP VALUE ZERO.
016400         10  PER-GOLD-CUST-COUNT   PIC 9(05) COMP VALUE ZERO.
016500         10  PER-SILV-CUST-COUNT   PIC 9(05) COMP VALUE ZERO.
016600         10  PER-BRNZ-CUST-COUNT   PIC 9(05) COMP VALUE ZERO.
016700         10  PER-NOLOY-CUST-COUNT  PIC 9(05) COMP VALUE ZERO.
016800         10  PER-GOLD-DISC-COUNT   PIC 9(07) COMP VALUE ZERO.
016900         10  PER-GOLD-DISC-AMT     PIC S9(09)V99 VALUE ZERO.
017000         10  PER-SILV-DISC-COUNT   PIC 9(07) COMP VALUE ZERO.
017100         10  PER-SILV-DISC-AMT     PIC S9(09)V99 VALUE ZERO.
017200         10  PER-BRNZ-DISC-COUNT   PIC 9(07) COMP VALUE ZERO.
017300         10  PER-BRNZ-DISC-AMT     PIC S9(09)V99 VALUE ZERO.
017400         10  PER-NOLOY-DISC-COUNT  PIC 9(07) COMP VALUE ZERO.
017500         10  PER-NOLOY-DISC-AMT    PIC S9(09)V99 VALUE ZERO.
017600         10  PER-SUM-ITEM-DISC     PIC S9(09)V99 VALUE ZERO.
017700         10  PER-SUM-CAT-DISC      PIC S9(09)V99 VALUE ZERO.
017800         10  PER-SUM-LOY-DISC      PIC S9(09)V99 VALUE ZERO.
017900         10  PER-SUM-TOTAL-DISC    PIC S9(09)V99 VALUE ZERO.
018000         10  PER-SUM-POINTS        PIC S9(09)V99 VALUE ZERO.
018100         10  PER-SUM-SALE-AMT      PIC S9(09)V99 VALUE ZERO.
018200         10  PER-SUM-AMT-ITEM-DISC PIC S9(09)V99 VALUE ZERO.
018300         10  PER-SUM-AMT-CAT-DISC  PIC S9(09)V99 VALUE ZERO.
018400         10  PER-SUM-AMT-LOY-DISC  PIC S9(09)V99 VALUE ZERO.
018500*--------------------------------------------
018600* Item and category discount tables - one
018700* entry per distinct id seen with a discount
018800* greater than zero, sized for the catalog's
018900* peak-season line-item and category counts.
019000*--------------------------------------------
019100         10  PER-ITEM-COUNT        PIC 9(05) COMP VALUE ZERO.
019200         10  PER-ITEM-ENTRY OCCURS 60 TIMES
019300                            INDEXED BY ITM-IDX.
019400             15  ITM-ID             PIC 9(09).
019500             15  ITM-NAME           PIC X(30).
019600             15  ITM-SUM-AMT        PIC S9(09)V99.
019700             15  ITM-SUM-DISC       PIC S9(09)V99.
019800             15  ITM-ORDER-COUNT    PIC 9(07) COMP.
019900             15  ITM-PICKED-FLAG    PIC X(01).
020000         10  PER-CAT-COUNT         PIC 9(05) COMP VALUE ZERO.
020100         10  PER-CAT-ENTRY OCCURS 60 TIMES
020200                            INDEXED BY CAT-IDX.
020300             15  CAT-ID             PIC 9(09).
020400             15  CAT-NAME           PIC X(30).
020500             15  CAT-SUM-AMT        PIC S9(09)V99.
020600             15  CAT-SUM-DISC       PIC S9(09)V99.
020700             15  CAT-ORDER-COUNT    PIC 9(07) COMP.
020800             15  CAT-PICKED-FLAG    PIC X(01).
020900*--------------------------------------------
021000* Distinct-customer-seen table, one entry per
021100* customer id that has placed an order in the
021200* period, sized for the active customer base.
021300*--------------------------------------------
021400         10  PER-CUST-COUNT        PIC 9(05) COMP VALUE ZERO.
021500         10  PER-CUST-ENTRY OCCURS 500 TIMES
021600                            INDEXED BY CST-IDX.
021700             15  CST-ID             PIC 9(09).
021800*--------------------------------------------
021900* Top-3 item and category winners, filled in
022000* by 0720-SELECT-TOP-3-ITEMS/CATEGORIES after end
022100* of file.
022200*--------------------------------------------
022300         10  PER-TOP-ITEM-USED     PIC 9(01) COMP VALUE ZERO.
022400         10  PER-TOP-ITEM OCCURS 3 TIMES
022500                            INDEXED BY TPI-IDX.
022600             15  TPI-ID             PIC 9(09).
022700             15  TPI-NAME           PIC X(30).
022800             15  TPI-AMT            PIC S9(09)V99.
022900             15  TPI-DISC           PIC S9(09)V99.
023000             15  TPI-ORDER-COUNT    PIC 9(07) COMP.
023100         10  PER-TOP-CAT-USED      PIC 9(01) COMP VALUE ZERO.
023200         10  PER-TOP-CAT OCCURS 3 TIMES
023300                            INDEXED BY TPC-IDX.
023400             15  TPC-ID             PIC 9(09).
023500             15  TPC-NAME           PIC X(30).
023600             15  TPC-AMT            PIC S9(09)V99.
023700             15  TPC-DISC           PIC S9(09)V99.
023800             15  TPC-ORDER-COUNT    PIC 9(07) COMP.
023900         10  PER-TOP-ITEM-TOT-AMT  PIC S9(09)V99 VALUE ZERO.
024000         10  PER-TOP-ITEM-TOT-DISC PIC S9(09)V99 VALUE ZERO.
024100         10  PER-TOP-CAT-TOT-AMT   PIC S9(09)V99 VALUE ZERO.
024200         10  PER-TOP-CAT-TOT-DISC  PIC S9(09)V99 VALUE ZERO.
024300         10  FILLER                   PIC X(04) VALUE SPACES.
024400
024500 01  ANL-REPORT-TITLE.
024600     05  FILLER             PIC X(36) VALUE SPACE.
024700     05  FILLER             PIC X(24)
024800         VALUE "ORDER ANALYTICS REPORT".
024900     05  FILLER             PIC X(10) VALUE SPACE.
025000     05  FILLER             PIC X(05) VALUE "RUN ".
025100     05  PRINT-RUN-DATE     PIC X(10).
025200     05  FILLER             PIC X(02) VALUE SPACE.
025300     05  PRINT-RUN-TIME     PIC 9(06).
025400     05  FILLER             PIC X(39) VALUE SPACE.
025500
025600 01  ANL-REPORT-COLUMNS.
025700     05  FILLER             PIC X(12) VALUE "PERIOD".
025800     05  FILLER             PIC X(02) VALUE SPACE.
025900     05  FILLER             PIC X(24) VALUE "METRIC".
026000     05  FILLER             PIC X(02) VALUE SPACE.
026100     05  FILLER             PIC X(09) VALUE "COUNT".
026200     05  FILLER             PIC X(02) VALUE SPACE.
026300     05  FILLER             PIC X(11) VALUE "AMOUNT".
026400     05  FILLER             PIC X(70) VALUE SPACE.
026500
026600 01  ANL-DETAIL-LINE.
026700     05  PRINT-PERIOD-NAME  PIC X(12).
026800     05  FILLER             PIC X(02) VALUE SPACE.
026900     05  PRINT-METRIC-NAME  PIC X(24).
027000     05  FILLER             PIC X(02) VALUE SPACE.
027100     05  PRINT-METRIC-COUNT PIC ZZZZZZZZ9.
027200     05  FILLER             PIC X(02) VALUE SPACE.
027300     05  PRINT-METRIC-AMOUNT PIC -(7)9.99.
027400     05  FILLER             PIC X(70) VALUE SPACE.
027500
027600 01  ANL-TRAILER-LINE.
027700     05  FILLER             PIC X(20) VALUE SPACE.
027800     05  FILLER             PIC X(18) VALUE "ORDERS READ......".
027900     05  PRINT-ORDERS-READ  PIC ZZZZZZZ9.
028000     05  FILLER             PIC X(85) VALUE SPACE.
028100
028200 PROCEDURE DIVISION.
028300*--------------------------------------------
028400* Mainline.  Runs the opening procedure, falls
028500* through to program-done; 0020 is reached only
028600* by GO TO from elsewhere if ever needed.
028700*--------------------------------------------
028800 0010-PROGRAM-BEGIN.
028900     PERFORM 0100-OPENING-PROCEDURE THRU 0310-PROGRAM-BODY-EXIT.
029000     GO TO 0030-PROGRAM-DONE.
029100
029200*--------------------------------------------
029300* Unused normal exit, kept for symmetry with the
029400* shop's standard three-paragraph mainline shape.
029500*--------------------------------------------
029600 0020-PROGRAM-EXIT.
029700     EXIT PROGRAM.
029800
029900*--------------------------------------------
030000* Single STOP RUN for the program.
030100*--------------------------------------------
030200 0030-PROGRAM-DONE.
030300     STOP RUN.
030400
030500*--------------------------------------------
030600* Read the one Run-Control record for the period
030700* start/end timestamps and the optional custom
030800* range, then open the report file.  A missing
030900* Run-Control record leaves all period windows
031000* at zero - no orders will post to any of them.
031100*--------------------------------------------
031200 0100-OPENING-PROCEDURE.
031300     OPEN INPUT RUN-CONTROL-FILE.
031400     READ RUN-CONTROL-FILE
031500         AT END
031600             DISPLAY "ANLRPT01 - RUN-CONTROL NOT FOUND, "
031700                     "PERIOD WINDOWS NOT BUILT"
031800         NOT AT END
031900             MOVE RCTL-RUN-DATE         TO RUN-DATE
032000             MOVE RCTL-RUN-TIME         TO RUN-TIME
032100             MOVE RCTL-RUN-TIMESTAMP    TO NOW-TIMESTAMP
032200             MOVE RCTL-CUSTOM-RANGE-FLAG TO CUSTOM-RANGE-FLAG
032300             MOVE RCTL-CUSTOM-START-TS  TO CUSTOM-START-TS
032400             MOVE RCTL-CUSTOM-END-TS    TO CUSTOM-END-TS
032500     END-READ.
032600     CLOSE RUN-CONTROL-FILE.
032700     OPEN OUTPUT ANALYTICS-REPORT-FILE.
032800
032900*--------------------------------------------
033000* Build the period table, apply every order to it,
033100* rank the top items/categories, then print.
033200*--------------------------------------------
033300 0200-MAIN-PROCESS.
033400     PERFORM 0400-BUILD-PERIOD-TABLE.
033500     PERFORM 0500-PROCESS-ORDER-DETAILS.
033600     PERFORM 0700-RANK-ALL-PERIODS.
033700     PERFORM 0800-PRINT-REPORT-HEADING.
033800     PERFORM 0810-PRINT-ALL-SECTIONS.
033900     PERFORM 0900-PRINT-REPORT-TRAILER.
034000
034100*--------------------------------------------
034200* Close the report file.
034300*--------------------------------------------
034400 0300-CLOSING-PROCEDURE.
034500     CLOSE ANALYTICS-REPORT-FILE.
034600
034700*--------------------------------------------
034800* THRU target for 0100 through 0300.
034900*--------------------------------------------
035000 0310-PROGRAM-BODY-EXIT.
035100     EXIT.
035200
035300*--------------------------------------------
035400* Build the four fixed period windows and the
035500* optional custom window from the Run-Control
035600* "now" timestamp.  Each fixed window's start
035700* is "now" minus a fixed number of calendar
035800* days, same time-of-day - exactly the window
035900* length required, including the 24-hour one.
036000*--------------------------------------------
036100 0400-BUILD-PERIOD-TABLE.
036200* Rolling 24-hour window - table slot 1.
036300     MOVE "LAST 24 HOURS" TO BUILD-NAME.
036400     MOVE 1               TO BUILD-DAYS.
036500     MOVE 1               TO BUILD-IDX.
036600     PERFORM 0410-BUILD-FIXED-PERIOD-ENTRY.
036700
036800* Rolling 7-day window - table slot 2.
036900     MOVE "LAST 7 DAYS"   TO BUILD-NAME.
037000     MOVE 7               TO BUILD-DAYS.
037100     MOVE 2               TO BUILD-IDX.
037200     PERFORM 0410-BUILD-FIXED-PERIOD-ENTRY.
037300
037400* Rolling 30-day window - table slot 3.
037500     MOVE "LAST 30 DAYS"  TO BUILD-NAME.
037600     MOVE 30              TO BUILD-DAYS.
037700     MOVE 3               TO BUILD-IDX.
037800     PERFORM 0410-BUILD-FIXED-PERIOD-ENTRY.
037900
038000* Rolling 365-day window - table slot 4.
038100     MOVE "LAST YEAR"     TO BUILD-NAME.
038200     MOVE 365             TO BUILD-DAYS.
038300     MOVE 4               TO BUILD-IDX.
038400     PERFORM 0410-BUILD-FIXED-PERIOD-ENTRY.
038500
038600* Optional fifth slot - only loaded when the run
038700* parameters carried an operator-supplied custom
038800* date range (CUSTOM-START-TS/CUSTOM-END-TS already
038900* validated back in the parameter-edit paragraphs).
039000     IF CUSTOM-RANGE-FLAG = "Y"
039100         SET PER-IDX TO 5
039200         MOVE "CUSTOM"            TO PER-NAME (PER-IDX)
039300         MOVE "Y"                 TO PER-ACTIVE (PER-IDX)
039400         MOVE CUSTOM-START-TS  TO PER-START-TS (PER-IDX)
039500         MOVE CUSTOM-END-TS    TO PER-END-TS (PER-IDX).
039600
039700*--------------------------------------------
039800* Common code for the four fixed windows - only
039900* the name, day-count and table index differ,
040000* so the caller loads BUILD-NAME/BUILD-DAYS/
040100* BUILD-IDX and performs this once per window.
040200*--------------------------------------------
040300 0410-BUILD-FIXED-PERIOD-ENTRY.
040400     SET PER-IDX TO BUILD-IDX.
040500     MOVE BUILD-NAME       TO PER-NAME (PER-IDX).
040600     MOVE "Y"                 TO PER-ACTIVE (PER-IDX).
040700     MOVE RUN-DATE         TO WORK-DATE.
040800     MOVE BUILD-DAYS       TO DAYS-TO-SUBTRACT.
040900     PERFORM SUBTRACT-DAYS-FROM-DATE.
041000     MOVE WORK-DATE        TO PST-DATE.
041100     MOVE RUN-TIME         TO PST-TIME.
041200     MOVE PST-TIMESTAMP    TO PER-START-TS (PER-IDX).
041300     MOVE NOW-TIMESTAMP    TO PER-END-TS (PER-IDX).
041400
041500*--------------------------------------------
041600* Main Order-Details pass.  Every active
041700* period is tested for every record - the
041800* periods nest, so a record may be posted into
041900* several of them.
042000*--------------------------------------------
042100 0500-PROCESS-ORDER-DETAILS.
042200     OPEN INPUT ORDER-DETAILS-FILE.
042300     PERFORM 0510-READ-NEXT-ORDER.
042400     PERFORM 0520-APPLY-ONE-ORDER
042500         UNTIL ORDER-FILE-EOF = "Y".
042600     CLOSE ORDER-DETAILS-FILE.
042700
042800*--------------------------------------------
042900* Standard read/AT END pair for the Order-Details
043000* transaction file.
043100*--------------------------------------------
043200 0510-READ-NEXT-ORDER.
043300     READ ORDER-DETAILS-FILE
043400         AT END MOVE "Y" TO ORDER-FILE-EOF.
043500
043600*--------------------------------------------
043700* Drive one Order-Details record through every
043800* table entry (fixed and custom) before reading
043900* the next one.
044000*--------------------------------------------
044100 0520-APPLY-ONE-ORDER.
044200     ADD 1 TO ORDERS-READ.
044300     SET PER-IDX TO 1.
044400     PERFORM 0530-APPLY-ORDER-TO-ONE-PERIOD
044500         UNTIL PER-IDX > 5.
044600     PERFORM 0510-READ-NEXT-ORDER.
044700
044800*--------------------------------------------
044900* Only an active period whose window brackets the
045000* order timestamp receives the order; inactive
045100* or out-of-window periods are skipped.
045200*--------------------------------------------
045300 0530-APPLY-ORDER-TO-ONE-PERIOD.
045400     IF PER-ACTIVE (PER-IDX) = "Y"
045500        AND ORDER-TIMESTAMP NOT < PER-START-TS (PER-IDX)
045600        AND ORDER-TIMESTAMP NOT > PER-END-TS (PER-IDX)
045700         PERFORM 0540-ACCUMULATE-ORDER-INTO-PERIOD.
045800     SET PER-IDX UP BY 1.
045900
046000*--------------------------------------------
046100* Posts one Order-Details record into the
046200* period currently addressed by PER-IDX.
046300*--------------------------------------------
046400 0540-ACCUMULATE-ORDER-INTO-PERIOD.
046500     ADD 1 TO PER-ORDER-COUNT (PER-IDX).
046600* Item-discount-bearing orders feed the item
046700* table (0610) so ANLRPT01 can later pick the
046800* top 3 items by discount amount for the period.
046900     IF ITEM-DISCOUNT > 0
047000         ADD 1 TO PER-ITEM-DISC-COUNT (PER-IDX)
047100         PERFORM 0610-ACCUMULATE-ITEM-ENTRY.
047200* Same idea, category side - feeds 0640/0650/0750.
047300     IF CATEGORY-DISCOUNT > 0
047400         ADD 1 TO PER-CAT-DISC-COUNT (PER-IDX)
047500         PERFORM 0640-ACCUMULATE-CATEGORY-ENTRY.
047600* Loyalty discounts do not get their own table -
047700* just a count here, tier detail in 0550/0600.
047800     IF LOYALTY-DISCOUNT > 0
047900         ADD 1 TO PER-LOY-DISC-COUNT (PER-IDX).
048000     PERFORM 0550-CLASSIFY-LOYALTY-TIER.
048100     PERFORM 0560-ACCUMULATE-CUSTOMER-FOR-TIER.
048200     PERFORM 0600-ACCUMULATE-TIER-DISCOUNT.
048300* Running dollar sums of each discount kind for
048400* the period, independent of which tier or item.
048500     ADD ITEM-DISCOUNT     TO PER-SUM-ITEM-DISC (PER-IDX).
048600     ADD CATEGORY-DISCOUNT TO PER-SUM-CAT-DISC (PER-IDX).
048700     ADD LOYALTY-DISCOUNT  TO PER-SUM-LOY-DISC (PER-IDX).
048800* ORDER-TOTAL-DISC is this one order's combined
048900* discount across all three kinds at once.
049000     COMPUTE ORDER-TOTAL-DISC =
049100             ITEM-DISCOUNT + CATEGORY-DISCOUNT + LOYALTY-DISCOUNT.
049200     ADD ORDER-TOTAL-DISC TO PER-SUM-TOTAL-DISC (PER-IDX).
049300     ADD POINTS-EARNED TO PER-SUM-POINTS (PER-IDX).
049400     ADD AMOUNT        TO PER-SUM-SALE-AMT (PER-IDX).
049500* Revenue-with-a-given-discount-kind sums, used by
049600* the "AMT W/xxx DISCOUNT" metric lines in 0830.
049700     IF ITEM-DISCOUNT > 0
049800         ADD AMOUNT TO PER-SUM-AMT-ITEM-DISC (PER-IDX).
049900     IF CATEGORY-DISCOUNT > 0
050000         ADD AMOUNT TO PER-SUM-AMT-CAT-DISC (PER-IDX).
050100     IF LOYALTY-DISCOUNT > 0
050200         ADD AMOUNT TO PER-SUM-AMT-LOY-DISC (PER-IDX).
050300
050400*--------------------------------------------
050500* TIER-CODE drives both the customer-count bump
050600* (0590) and the discount-amount bump (0600).
050700* Anything other than GOLD/SILVER/BRONZE on the
050800* order is treated as NOTLOYALTY.
050900*--------------------------------------------
051000 0550-CLASSIFY-LOYALTY-TIER.
051100     IF LOYALTY-TIER = "GOLD"
051200         MOVE "GOLD"       TO TIER-CODE
051300     ELSE
051400         IF LOYALTY-TIER = "SILVER"
051500             MOVE "SILVER" TO TIER-CODE
051600         ELSE
051700             IF LOYALTY-TIER = "BRONZE"
051800                 MOVE "BRONZE" TO TIER-CODE
051900             ELSE
052000                 MOVE "NOTLOYALTY" TO TIER-CODE.
052100
052200*--------------------------------------------
052300* Distinct-customer-by-tier count.  A customer
052400* id bumps its tier's count only the first
052500* time it is seen in this period.
052600*--------------------------------------------
052700 0560-ACCUMULATE-CUSTOMER-FOR-TIER.
052800     PERFORM 0570-FIND-CUSTOMER-IN-PERIOD.
052900     IF CUST-NOT-FOUND
053000         ADD 1 TO PER-CUST-COUNT (PER-IDX)
053100         SET CST-IDX TO PER-CUST-COUNT (PER-IDX)
053200         MOVE CUSTOMER-ID TO CST-ID (PER-IDX CST-IDX)
053300         PERFORM 0590-BUMP-TIER-CUSTOMER-COUNT.
053400
053500*--------------------------------------------
053600* Linear scan of this period's distinct-customer
053700* table - small enough per period that a sorted
053800* or indexed lookup was never needed.
053900*--------------------------------------------
054000 0570-FIND-CUSTOMER-IN-PERIOD.
054100     SET CUST-NOT-FOUND TO TRUE.
054200     SET CST-IDX TO 1.
054300     PERFORM 0580-TEST-ONE-CUSTOMER-ENTRY
054400         UNTIL CST-IDX > PER-CUST-COUNT (PER-IDX).
054500
054600*--------------------------------------------
054700* One iteration of the scan driven by 0570.
054800*--------------------------------------------
054900 0580-TEST-ONE-CUSTOMER-ENTRY.
055000     IF CST-ID (PER-IDX CST-IDX) = CUSTOMER-ID
055100         SET CUST-IS-FOUND TO TRUE.
055200     SET CST-IDX UP BY 1.
055300
055400*--------------------------------------------
055500* Bumps the one tier counter that matches
055600*--------------------------------------------
055700 0590-BUMP-TIER-CUSTOMER-COUNT.
055800     IF TIER-CODE = "GOLD"
055900         ADD 1 TO PER-GOLD-CUST-COUNT (PER-IDX)
056000     ELSE
056100         IF TIER-CODE = "SILVER"
056200             ADD 1 TO PER-SILV-CUST-COUNT (PER-IDX)
056300         ELSE
056400             IF TIER-CODE = "BRONZE"
056500                 ADD 1 TO PER-BRNZ-CUST-COUNT (PER-IDX)
056600             ELSE
056700                 ADD 1 TO PER-NOLOY-CUST-COUNT (PER-IDX).
056800
056900*--------------------------------------------
057000* Loyalty-discount count and sum per tier -
057100* only orders actually carrying a loyalty
057200* discount are counted here.
057300*--------------------------------------------
057400 0600-ACCUMULATE-TIER-DISCOUNT.
057500     IF LOYALTY-DISCOUNT > 0
057600         IF TIER-CODE = "GOLD"
057700             ADD 1 TO PER-GOLD-DISC-COUNT (PER-IDX)
057800             ADD LOYALTY-DISCOUNT
057900                     TO PER-GOLD-DISC-AMT (PER-IDX)
058000         ELSE
058100             IF TIER-CODE = "SILVER"
058200                 ADD 1 TO PER-SILV-DISC-COUNT (PER-IDX)
058300                 ADD LOYALTY-DISCOUNT
058400                         TO PER-SILV-DISC-AMT (PER-IDX)
058500             ELSE
058600                 IF TIER-CODE = "BRONZE"
058700                     ADD 1 TO PER-BRNZ-DISC-COUNT (PER-IDX)
058800                     ADD LOYALTY-DISCOUNT
058900                          TO PER-BRNZ-DISC-AMT (PER-IDX)
059000                 ELSE
059100                     ADD 1
059200                         TO PER-NOLOY-DISC-COUNT (PER-IDX)
059300                     ADD LOYALTY-DISCOUNT
059400                         TO PER-NOLOY-DISC-AMT (PER-IDX).
059500
059600*--------------------------------------------
059700* Item discount table - one entry per item-id
059800* ever seen with an item discount in this
059900* period.  A missing item name reports as
060000* "Unknown".
060100*--------------------------------------------
060200 0610-ACCUMULATE-ITEM-ENTRY.
060300     PERFORM 0620-FIND-ITEM-IN-PERIOD.
060400     IF ITEM-NOT-FOUND
060500         ADD 1 TO PER-ITEM-COUNT (PER-IDX)
060600         SET ITM-IDX TO PER-ITEM-COUNT (PER-IDX)
060700         MOVE ITEM-ID TO ITM-ID (PER-IDX ITM-IDX)
060800         IF ITEM-NAME = SPACES
060900             MOVE "Unknown" TO ITM-NAME (PER-IDX ITM-IDX)
061000         ELSE
061100             MOVE ITEM-NAME TO ITM-NAME (PER-IDX ITM-IDX)
061200         END-IF
061300         MOVE "N" TO ITM-PICKED-FLAG (PER-IDX ITM-IDX)
061400         MOVE ZERO TO ITM-SUM-AMT (PER-IDX ITM-IDX)
061500         MOVE ZERO TO ITM-SUM-DISC (PER-IDX ITM-IDX)
061600         MOVE ZERO TO ITM-ORDER-COUNT (PER-IDX ITM-IDX)
061700     ELSE
061800         SET ITM-IDX TO ITEM-MATCH-IDX.
061900     ADD AMOUNT        TO ITM-SUM-AMT (PER-IDX ITM-IDX).
062000     ADD ITEM-DISCOUNT TO ITM-SUM-DISC (PER-IDX ITM-IDX).
062100     ADD 1 TO ITM-ORDER-COUNT (PER-IDX ITM-IDX).
062200
062300*--------------------------------------------
062400* Linear scan of this period's item-discount
062500* table, mirrors 0650 for categories.
062600*--------------------------------------------
062700 0620-FIND-ITEM-IN-PERIOD.
062800     SET ITEM-NOT-FOUND TO TRUE.
062900     SET ITM-IDX TO 1.
063000     PERFORM 0630-TEST-ONE-ITEM-ENTRY
063100         UNTIL ITM-IDX > PER-ITEM-COUNT (PER-IDX).
063200
063300*--------------------------------------------
063400* One iteration of the scan driven by 0620.
063500*--------------------------------------------
063600 0630-TEST-ONE-ITEM-ENTRY.
063700     IF ITM-ID (PER-IDX ITM-IDX) = ITEM-ID
063800         SET ITEM-IS-FOUND TO TRUE
063900         MOVE ITM-IDX TO ITEM-MATCH-IDX.
064000     SET ITM-IDX UP BY 1.
064100
064200*--------------------------------------------
064300* Category discount table - mirrors the item
064400* table, one entry per category-id.
064500*--------------------------------------------
064600 0640-ACCUMULATE-CATEGORY-ENTRY.
064700     PERFORM 0650-FIND-CATEGORY-IN-PERIOD.
064800     IF CAT-NOT-FOUND
064900         ADD 1 TO PER-CAT-COUNT (PER-IDX)
065000         SET CAT-IDX TO PER-CAT-COUNT (PER-IDX)
065100         MOVE CATEGORY-ID TO CAT-ID (PER-IDX CAT-IDX)
065200         IF CATEGORY-NAME = SPACES
065300             MOVE "Unknown"
065400                     TO CAT-NAME (PER-IDX CAT-IDX)
065500         ELSE
065600             MOVE CATEGORY-NAME
065700                     TO CAT-NAME (PER-IDX CAT-IDX)
065800         END-IF
065900         MOVE "N" TO CAT-PICKED-FLAG (PER-IDX CAT-IDX)
066000         MOVE ZERO TO CAT-SUM-AMT (PER-IDX CAT-IDX)
066100         MOVE ZERO TO CAT-SUM-DISC (PER-IDX CAT-IDX)
066200         MOVE ZERO TO CAT-ORDER-COUNT (PER-IDX CAT-IDX)
066300     ELSE
066400         SET CAT-IDX TO CAT-MATCH-IDX.
066500     ADD AMOUNT TO CAT-SUM-AMT (PER-IDX CAT-IDX).
066600     ADD CATEGORY-DISCOUNT
066700             TO CAT-SUM-DISC (PER-IDX CAT-IDX).
066800     ADD 1 TO CAT-ORDER-COUNT (PER-IDX CAT-IDX).
066900
067000*--------------------------------------------
067100* Linear scan of this period's category-discount
067200* table, mirrors 0620 for items.
067300*--------------------------------------------
067400 0650-FIND-CATEGORY-IN-PERIOD.
067500     SET CAT-NOT-FOUND TO TRUE.
067600     SET CAT-IDX TO 1.
067700     PERFORM 0660-TEST-ONE-CATEGORY-ENTRY
067800         UNTIL CAT-IDX > PER-CAT-COUNT (PER-IDX).
067900
068000*--------------------------------------------
068100* One iteration of the scan driven by 0650.
068200*--------------------------------------------
068300 0660-TEST-ONE-CATEGORY-ENTRY.
068400     IF CAT-ID (PER-IDX CAT-IDX) = CATEGORY-ID
068500         SET CAT-IS-FOUND TO TRUE
068600         MOVE CAT-IDX TO CAT-MATCH-IDX.
068700     SET CAT-IDX UP BY 1.
068800
068900*--------------------------------------------
069000* End of file - rank the top 3 items and top
069100* 3 categories, by summed discount descending,
069200* in every active period.
069300*--------------------------------------------
069400 0700-RANK-ALL-PERIODS.
069500     SET PER-IDX TO 1.
069600     PERFORM 0710-RANK-ONE-PERIOD-IF-ACTIVE
069700         UNTIL PER-IDX > 5.
069800
069900*--------------------------------------------
070000* Ranking is skipped entirely for an inactive
070100* period - there is nothing in its tables to rank.
070200*--------------------------------------------
070300 0710-RANK-ONE-PERIOD-IF-ACTIVE.
070400     IF PER-ACTIVE (PER-IDX) = "Y"
070500         PERFORM 0720-SELECT-TOP-3-ITEMS
070600         PERFORM 0750-SELECT-TOP-3-CATEGORIES.
070700     SET PER-IDX UP BY 1.
070800
070900*--------------------------------------------
071000* Ties keep first-encountered order because
071100* 0740-FIND-BEST-UNPICKED-ITEM only replaces the
071200* running best on a strictly-greater compare,
071300* scanning the table in ascending entry order.
071400*--------------------------------------------
071500 0720-SELECT-TOP-3-ITEMS.
071600     PERFORM 0730-PICK-ONE-TOP-ITEM 3 TIMES.
071700
071800*--------------------------------------------
071900* One pass picks the single best remaining item;
072000* called three times by 0720 to get the top 3.
072100* BEST-IDX stays zero if fewer than 3 items were
072200* ever accumulated in this period.
072300*--------------------------------------------
072400 0730-PICK-ONE-TOP-ITEM.
072500     MOVE ZERO TO BEST-DISC.
072600     MOVE ZERO TO BEST-IDX.
072700     SET ITM-IDX TO 1.
072800     PERFORM 0740-FIND-BEST-UNPICKED-ITEM
072900         UNTIL ITM-IDX > PER-ITEM-COUNT (PER-IDX).
073000* Copy the winning item-table entry into the
073100* period's top-3 table and mark it picked so the
073200* next call to 0730 cannot select it again.
073300     IF BEST-IDX > 0
073400         ADD 1 TO PER-TOP-ITEM-USED (PER-IDX)
073500         SET TPI-IDX TO PER-TOP-ITEM-USED (PER-IDX)
073600         SET ITM-IDX TO BEST-IDX
073700         MOVE ITM-ID (PER-IDX ITM-IDX)
073800                 TO TPI-ID (PER-IDX TPI-IDX)
073900         MOVE ITM-NAME (PER-IDX ITM-IDX)
074000                 TO TPI-NAME (PER-IDX TPI-IDX)
074100         MOVE ITM-SUM-AMT (PER-IDX ITM-IDX)
074200                 TO TPI-AMT (PER-IDX TPI-IDX)
074300         MOVE ITM-SUM-DISC (PER-IDX ITM-IDX)
074400                 TO TPI-DISC (PER-IDX TPI-IDX)
074500         MOVE ITM-ORDER-COUNT (PER-IDX ITM-IDX)
074600                 TO TPI-ORDER-COUNT (PER-IDX TPI-IDX)
074700         MOVE "Y" TO ITM-PICKED-FLAG (PER-IDX ITM-IDX)
074800         ADD ITM-SUM-AMT (PER-IDX ITM-IDX)
074900                 TO PER-TOP-ITEM-TOT-AMT (PER-IDX)
075000         ADD ITM-SUM-DISC (PER-IDX ITM-IDX)
075100                 TO PER-TOP-ITEM-TOT-DISC (PER-IDX).
075200
075300*--------------------------------------------
075400* One iteration of the scan driven by 0730.
075500*--------------------------------------------
075600 0740-FIND-BEST-UNPICKED-ITEM.
075700     IF ITM-PICKED-FLAG (PER-IDX ITM-IDX) NOT = "Y"
075800        AND ITM-SUM-DISC (PER-IDX ITM-IDX) > BEST-DISC
075900         MOVE ITM-SUM-DISC (PER-IDX ITM-IDX)
076000                 TO BEST-DISC
076100         MOVE ITM-IDX TO BEST-IDX.
076200     SET ITM-IDX UP BY 1.
076300
076400*--------------------------------------------
076500* Category counterpart of 0720.
076600*--------------------------------------------
076700 0750-SELECT-TOP-3-CATEGORIES.
076800     PERFORM 0760-PICK-ONE-TOP-CATEGORY 3 TIMES.
076900
077000*--------------------------------------------
077100* Category counterpart of 0730.
077200*--------------------------------------------
077300 0760-PICK-ONE-TOP-CATEGORY.
077400     MOVE ZERO TO BEST-DISC.
077500     MOVE ZERO TO BEST-IDX.
077600     SET CAT-IDX TO 1.
077700     PERFORM 0770-FIND-BEST-UNPICKED-CATEGORY
077800         UNTIL CAT-IDX > PER-CAT-COUNT (PER-IDX).
077900* Same copy-and-mark-picked logic as 0730, against
078000* the category table instead of the item table.
078100     IF BEST-IDX > 0
078200         ADD 1 TO PER-TOP-CAT-USED (PER-IDX)
078300         SET TPC-IDX TO PER-TOP-CAT-USED (PER-IDX)
078400         SET CAT-IDX TO BEST-IDX
078500         MOVE CAT-ID (PER-IDX CAT-IDX)
078600                 TO TPC-ID (PER-IDX TPC-IDX)
078700         MOVE CAT-NAME (PER-IDX CAT-IDX)
078800                 TO TPC-NAME (PER-IDX TPC-IDX)
078900         MOVE CAT-SUM-AMT (PER-IDX CAT-IDX)
079000                 TO TPC-AMT (PER-IDX TPC-IDX)
079100         MOVE CAT-SUM-DISC (PER-IDX CAT-IDX)
079200                 TO TPC-DISC (PER-IDX TPC-IDX)
079300         MOVE CAT-ORDER-COUNT (PER-IDX CAT-IDX)
079400                 TO TPC-ORDER-COUNT (PER-IDX TPC-IDX)
079500         MOVE "Y" TO CAT-PICKED-FLAG (PER-IDX CAT-IDX)
079600         ADD CAT-SUM-AMT (PER-IDX CAT-IDX)
079700                 TO PER-TOP-CAT-TOT-AMT (PER-IDX)
079800         ADD CAT-SUM-DISC (PER-IDX CAT-IDX)
079900                 TO PER-TOP-CAT-TOT-DISC (PER-IDX).
080000
080100*--------------------------------------------
080200* One iteration of the scan driven by 0760.
080300*--------------------------------------------
080400 0770-FIND-BEST-UNPICKED-CATEGORY.
080500     IF CAT-PICKED-FLAG (PER-IDX CAT-IDX) NOT = "Y"
080600        AND CAT-SUM-DISC (PER-IDX CAT-IDX) > BEST-DISC
080700         MOVE CAT-SUM-DISC (PER-IDX CAT-IDX)
080800                 TO BEST-DISC
080900         MOVE CAT-IDX TO BEST-IDX.
081000     SET CAT-IDX UP BY 1.
081100
081200*--------------------------------------------
081300* Report printing.
081400*--------------------------------------------
081500 0800-PRINT-REPORT-HEADING.
081600     MOVE RUN-DATE TO WORK-DATE.
081700     PERFORM FORMAT-DATE-FOR-PRINT.
081800     MOVE PRINT-DATE TO PRINT-RUN-DATE.
081900     MOVE RUN-TIME   TO PRINT-RUN-TIME.
082000     MOVE ANL-REPORT-TITLE TO ANALYTICS-PRINT-LINE.
082100     WRITE ANALYTICS-PRINT-LINE.
082200     MOVE ANL-REPORT-COLUMNS TO ANALYTICS-PRINT-LINE.
082300     WRITE ANALYTICS-PRINT-LINE.
082400
082500*--------------------------------------------
082600* One pass over the period table; inactive
082700* periods (including an unused CUSTOM entry)
082800* print no section at all.
082900*--------------------------------------------
083000 0810-PRINT-ALL-SECTIONS.
083100     SET PER-IDX TO 1.
083200     PERFORM 0820-PRINT-ONE-SECTION-IF-ACTIVE
083300         UNTIL PER-IDX > 5.
083400
083500*--------------------------------------------
083600* Prints the section heading line and the metric
083700* detail lines for one active period.
083800*--------------------------------------------
083900 0820-PRINT-ONE-SECTION-IF-ACTIVE.
084000     IF PER-ACTIVE (PER-IDX) = "Y"
084100         PERFORM 0830-PRINT-PERIOD-SECTION.
084200     SET PER-IDX UP BY 1.
084300
084400*--------------------------------------------
084500* One metric line is built and printed at a time -
084600* METRIC-NAME/METRIC-COUNT/METRIC-AMOUNT are
084700* loaded fresh for each line, then 0880 edits
084800* and writes them.  Grouped below by report
084900* section in the same order they print.
085000*--------------------------------------------
085100 0830-PRINT-PERIOD-SECTION.
085200     MOVE "Y" TO FIRST-LINE-OF-SECTION.
085300* Total orders applied to this period.
085400     MOVE "ORDER COUNT" TO METRIC-NAME.
085500     MOVE PER-ORDER-COUNT (PER-IDX) TO METRIC-COUNT.
085600     MOVE ZERO TO METRIC-AMOUNT.
085700     PERFORM 0880-PRINT-METRIC-LINE.
085800
085900* Orders in this period carrying an item discount.
086000     MOVE "ITEM DISCOUNT COUNT" TO METRIC-NAME.
086100     MOVE PER-ITEM-DISC-COUNT (PER-IDX) TO METRIC-COUNT.
086200     MOVE ZERO TO METRIC-AMOUNT.
086300     PERFORM 0880-PRINT-METRIC-LINE.
086400
086500* Orders in this period carrying a category discount.
086600     MOVE "CATEGORY DISCOUNT COUNT" TO METRIC-NAME.
086700     MOVE PER-CAT-DISC-COUNT (PER-IDX) TO METRIC-COUNT.
086800     MOVE ZERO TO METRIC-AMOUNT.
086900     PERFORM 0880-PRINT-METRIC-LINE.
087000
087100* Orders in this period carrying a loyalty discount.
087200     MOVE "LOYALTY DISCOUNT COUNT" TO METRIC-NAME.
087300     MOVE PER-LOY-DISC-COUNT (PER-IDX) TO METRIC-COUNT.
087400     MOVE ZERO TO METRIC-AMOUNT.
087500     PERFORM 0880-PRINT-METRIC-LINE.
087600
087700* Distinct customers seen at each loyalty tier -
087800     MOVE "GOLD CUSTOMERS" TO METRIC-NAME.
087900     MOVE PER-GOLD-CUST-COUNT (PER-IDX) TO METRIC-COUNT.
088000     MOVE ZERO TO METRIC-AMOUNT.
088100     PERFORM 0880-PRINT-METRIC-LINE.
088200
088300* from the PER-CUST-ENTRY table built by 0560.
088400     MOVE "SILVER CUSTOMERS" TO METRIC-NAME.
088500     MOVE PER-SILV-CUST-COUNT (PER-IDX) TO METRIC-COUNT.
088600     MOVE ZERO TO METRIC-AMOUNT.
088700     PERFORM 0880-PRINT-METRIC-LINE.
088800
088900*   (continued tier breakout).
089000     MOVE "BRONZE CUSTOMERS" TO METRIC-NAME.
089100     MOVE PER-BRNZ-CUST-COUNT (PER-IDX) TO METRIC-COUNT.
089200     MOVE ZERO TO METRIC-AMOUNT.
089300     PERFORM 0880-PRINT-METRIC-LINE.
089400
089500*   (continued tier breakout).
089600     MOVE "NOTLOYALTY CUSTOMERS" TO METRIC-NAME.
089700     MOVE PER-NOLOY-CUST-COUNT (PER-IDX) TO METRIC-COUNT.
089800     MOVE ZERO TO METRIC-AMOUNT.
089900     PERFORM 0880-PRINT-METRIC-LINE.
090000
090100* Loyalty-discount count and dollar sum per tier -
090200     MOVE "GOLD LOYALTY DISCOUNT" TO METRIC-NAME.
090300     MOVE PER-GOLD-DISC-COUNT (PER-IDX) TO METRIC-COUNT.
090400     MOVE PER-GOLD-DISC-AMT (PER-IDX) TO METRIC-AMOUNT.
090500     PERFORM 0880-PRINT-METRIC-LINE.
090600
090700* from 0600-ACCUMULATE-TIER-DISCOUNT.
090800     MOVE "SILVER LOYALTY DISCOUNT" TO METRIC-NAME.
090900     MOVE PER-SILV-DISC-COUNT (PER-IDX) TO METRIC-COUNT.
091000     MOVE PER-SILV-DISC-AMT (PER-IDX) TO METRIC-AMOUNT.
091100     PERFORM 0880-PRINT-METRIC-LINE.
091200
091300*   (continued tier breakout).
091400     MOVE "BRONZE LOYALTY DISCOUNT" TO METRIC-NAME.
091500     MOVE PER-BRNZ-DISC-COUNT (PER-IDX) TO METRIC-COUNT.
091600     MOVE PER-BRNZ-DISC-AMT (PER-IDX) TO METRIC-AMOUNT.
091700     PERFORM 0880-PRINT-METRIC-LINE.
091800
091900*   (continued tier breakout).
092000     MOVE "NOTLOYALTY DISCOUNT" TO METRIC-NAME.
092100     MOVE PER-NOLOY-DISC-COUNT (PER-IDX) TO METRIC-COUNT.
092200     MOVE PER-NOLOY-DISC-AMT (PER-IDX) TO METRIC-AMOUNT.
092300     PERFORM 0880-PRINT-METRIC-LINE.
092400
092500* Top-3 item ranking, already built by 0720.
092600     MOVE "TOP 3 ITEMS" TO METRIC-NAME.
092700     MOVE ZERO TO METRIC-COUNT.
092800     MOVE ZERO TO METRIC-AMOUNT.
092900     PERFORM 0880-PRINT-METRIC-LINE.
093000     PERFORM 0840-PRINT-TOP-3-ITEMS.
093100
093200* Combined amount/discount across just the
093300     MOVE "ITEM TOTALS (TOP 3)" TO METRIC-NAME.
093400     MOVE ZERO TO METRIC-COUNT.
093500     MOVE PER-TOP-ITEM-TOT-AMT (PER-IDX) TO METRIC-AMOUNT.
093600     PERFORM 0880-PRINT-METRIC-LINE.
093700     MOVE "  ITEM DISCOUNT (TOP 3)" TO METRIC-NAME.
093800     MOVE ZERO TO METRIC-COUNT.
093900     MOVE PER-TOP-ITEM-TOT-DISC (PER-IDX)
094000             TO METRIC-AMOUNT.
094100     PERFORM 0880-PRINT-METRIC-LINE.
094200
094300* Top-3 category ranking, already built by 0750.
094400     MOVE "TOP 3 CATEGORIES" TO METRIC-NAME.
094500     MOVE ZERO TO METRIC-COUNT.
094600     MOVE ZERO TO METRIC-AMOUNT.
094700     PERFORM 0880-PRINT-METRIC-LINE.
094800     PERFORM 0860-PRINT-TOP-3-CATEGORIES.
094900
095000* Combined amount/discount across just the
095100     MOVE "CATEGORY TOTALS (TOP 3)" TO METRIC-NAME.
095200     MOVE ZERO TO METRIC-COUNT.
095300     MOVE PER-TOP-CAT-TOT-AMT (PER-IDX) TO METRIC-AMOUNT.
095400     PERFORM 0880-PRINT-METRIC-LINE.
095500     MOVE "  CAT DISCOUNT (TOP 3)" TO METRIC-NAME.
095600     MOVE ZERO TO METRIC-COUNT.
095700     MOVE PER-TOP-CAT-TOT-DISC (PER-IDX) TO METRIC-AMOUNT.
095800     PERFORM 0880-PRINT-METRIC-LINE.
095900
096000* Period grand totals - discount dollars by type,
096100     MOVE "SUM ITEM DISCOUNT" TO METRIC-NAME.
096200     MOVE ZERO TO METRIC-COUNT.
096300     MOVE PER-SUM-ITEM-DISC (PER-IDX) TO METRIC-AMOUNT.
096400     PERFORM 0880-PRINT-METRIC-LINE.
096500
096600*   regardless of which item/category earned it.
096700     MOVE "SUM CATEGORY DISCOUNT" TO METRIC-NAME.
096800     MOVE ZERO TO METRIC-COUNT.
096900     MOVE PER-SUM-CAT-DISC (PER-IDX) TO METRIC-AMOUNT.
097000     PERFORM 0880-PRINT-METRIC-LINE.
097100
097200*   (continued grand-total breakout).
097300     MOVE "SUM LOYALTY DISCOUNT" TO METRIC-NAME.
097400     MOVE ZERO TO METRIC-COUNT.
097500     MOVE PER-SUM-LOY-DISC (PER-IDX) TO METRIC-AMOUNT.
097600     PERFORM 0880-PRINT-METRIC-LINE.
097700
097800*   (continued grand-total breakout).
097900     MOVE "SUM TOTAL DISCOUNT" TO METRIC-NAME.
098000     MOVE ZERO TO METRIC-COUNT.
098100     MOVE PER-SUM-TOTAL-DISC (PER-IDX) TO METRIC-AMOUNT.
098200     PERFORM 0880-PRINT-METRIC-LINE.
098300
098400* Period grand totals - sale dollars and points.
098500     MOVE "SUM SALE AMOUNT" TO METRIC-NAME.
098600     MOVE ZERO TO METRIC-COUNT.
098700     MOVE PER-SUM-SALE-AMT (PER-IDX) TO METRIC-AMOUNT.
098800     PERFORM 0880-PRINT-METRIC-LINE.
098900
099000*   (continued grand-total breakout).
099100     MOVE "SUM POINTS EARNED" TO METRIC-NAME.
099200     MOVE ZERO TO METRIC-COUNT.
099300     MOVE PER-SUM-POINTS (PER-IDX) TO METRIC-AMOUNT.
099400     PERFORM 0880-PRINT-METRIC-LINE.
099500
099600* Sale-amount denominators for discount-rate
099700     MOVE "AMT W/ITEM DISCOUNT" TO METRIC-NAME.
099800     MOVE ZERO TO METRIC-COUNT.
099900     MOVE PER-SUM-AMT-ITEM-DISC (PER-IDX)
100000             TO METRIC-AMOUNT.
100100     PERFORM 0880-PRINT-METRIC-LINE.
100200
100300*   analysis outside this program - dollars on
100400     MOVE "AMT W/CAT DISCOUNT" TO METRIC-NAME.
100500     MOVE ZERO TO METRIC-COUNT.
100600     MOVE PER-SUM-AMT-CAT-DISC (PER-IDX)
100700             TO METRIC-AMOUNT.
100800     PERFORM 0880-PRINT-METRIC-LINE.
100900
101000*   orders that actually carried each discount type.
101100     MOVE "AMT W/LOYALTY DISCOUNT" TO METRIC-NAME.
101200     MOVE ZERO TO METRIC-COUNT.
101300     MOVE PER-SUM-AMT-LOY-DISC (PER-IDX)
101400             TO METRIC-AMOUNT.
101500     PERFORM 0880-PRINT-METRIC-LINE.
101600
101700*--------------------------------------------
101800* Prints however many of the top 3 item slots
101900* were actually used (0 to 3).
102000*--------------------------------------------
102100 0840-PRINT-TOP-3-ITEMS.
102200     SET TPI-IDX TO 1.
102300     PERFORM 0850-PRINT-ONE-TOP-ITEM
102400         UNTIL TPI-IDX > PER-TOP-ITEM-USED (PER-IDX).
102500
102600*--------------------------------------------
102700* One top-item detail line.
102800*--------------------------------------------
102900 0850-PRINT-ONE-TOP-ITEM.
103000     MOVE TPI-NAME (PER-IDX TPI-IDX) TO METRIC-NAME.
103100     MOVE TPI-ID (PER-IDX TPI-IDX)   TO METRIC-COUNT.
103200     MOVE TPI-AMT (PER-IDX TPI-IDX)  TO METRIC-AMOUNT.
103300     PERFORM 0880-PRINT-METRIC-LINE.
103400     MOVE "  ORDER COUNT" TO METRIC-NAME.
103500     MOVE TPI-ORDER-COUNT (PER-IDX TPI-IDX)
103600             TO METRIC-COUNT.
103700     MOVE ZERO TO METRIC-AMOUNT.
103800     PERFORM 0880-PRINT-METRIC-LINE.
103900     MOVE "  DISCOUNT" TO METRIC-NAME.
104000     MOVE ZERO TO METRIC-COUNT.
104100     MOVE TPI-DISC (PER-IDX TPI-IDX) TO METRIC-AMOUNT.
104200     PERFORM 0880-PRINT-METRIC-LINE.
104300     SET TPI-IDX UP BY 1.
104400
104500*--------------------------------------------
104600* Category counterpart of 0840.
104700*--------------------------------------------
104800 0860-PRINT-TOP-3-CATEGORIES.
104900     SET TPC-IDX TO 1.
105000     PERFORM 0870-PRINT-ONE-TOP-CATEGORY
105100         UNTIL TPC-IDX > PER-TOP-CAT-USED (PER-IDX).
105200
105300*--------------------------------------------
105400* Category counterpart of 0850.
105500*--------------------------------------------
105600 0870-PRINT-ONE-TOP-CATEGORY.
105700     MOVE TPC-NAME (PER-IDX TPC-IDX) TO METRIC-NAME.
105800     MOVE TPC-ID (PER-IDX TPC-IDX)   TO METRIC-COUNT.
105900     MOVE TPC-AMT (PER-IDX TPC-IDX)  TO METRIC-AMOUNT.
106000     PERFORM 0880-PRINT-METRIC-LINE.
106100     MOVE "  ORDER COUNT" TO METRIC-NAME.
106200     MOVE TPC-ORDER-COUNT (PER-IDX TPC-IDX)
106300             TO METRIC-COUNT.
106400     MOVE ZERO TO METRIC-AMOUNT.
106500     PERFORM 0880-PRINT-METRIC-LINE.
106600     MOVE "  DISCOUNT" TO METRIC-NAME.
106700     MOVE ZERO TO METRIC-COUNT.
106800     MOVE TPC-DISC (PER-IDX TPC-IDX) TO METRIC-AMOUNT.
106900     PERFORM 0880-PRINT-METRIC-LINE.
107000     SET TPC-IDX UP BY 1.
107100
107200*--------------------------------------------
107300* Common detail-line printer.  The period
107400* name prints only on the first line of each
107500* section - later lines leave it blank, the
107600* usual control-break convention.
107700*--------------------------------------------
107800 0880-PRINT-METRIC-LINE.
107900     IF FIRST-LINE-OF-SECTION = "Y"
108000         MOVE PER-NAME (PER-IDX) TO PRINT-PERIOD-NAME
108100         MOVE "N" TO FIRST-LINE-OF-SECTION
108200     ELSE
108300         MOVE SPACES TO PRINT-PERIOD-NAME.
108400     MOVE METRIC-NAME   TO PRINT-METRIC-NAME.
108500     MOVE METRIC-COUNT  TO PRINT-METRIC-COUNT.
108600     MOVE METRIC-AMOUNT TO PRINT-METRIC-AMOUNT.
108700     MOVE ANL-DETAIL-LINE TO ANALYTICS-PRINT-LINE.
108800     WRITE ANALYTICS-PRINT-LINE.
108900
109000*--------------------------------------------
109100* Final count line - orders read, for balancing
109200* against the Order-Details file's own record
109300* count if the two are ever compared.
109400*--------------------------------------------
109500 0900-PRINT-REPORT-TRAILER.
109600     MOVE ORDERS-READ   TO PRINT-ORDERS-READ.
109700     MOVE ANL-TRAILER-LINE TO ANALYTICS-PRINT-LINE.
109800     WRITE ANALYTICS-PRINT-LINE.
109900
110000     COPY "pldate01.cbl".

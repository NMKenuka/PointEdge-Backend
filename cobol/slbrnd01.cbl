000100*--------------------------------------------
000200* SLBRND01.CBL
000300* SELECT clause - Brand master file.
000400*--------------------------------------------
000500*2009-04-02 RWC  WO-1605   INITIAL RELEASE - BRAND MASTER         WO-1605
000600*--------------------------------------------
000700     SELECT BRAND-FILE
000800         ASSIGN TO "BRNDFILE"
000900         ORGANIZATION IS LINE SEQUENTIAL.

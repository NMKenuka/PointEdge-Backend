000100*--------------------------------------------
000200* FDATT01.CBL
000300* FD and record layout - Attendance record,
000400* one per employee per shift.  CLOCK-IN of
000500* zero means no clock-in recorded; CLOCK-OUT
000600* of zero means the employee is still
000700* clocked in.
000800*--------------------------------------------
000900*2014-08-04 RWC  WO-2231   INITIAL RELEASE - ATTENDANCE FILE      WO-2231
001000*2014-08-06 RWC  WO-2231   ADDED ATT-EMP-DATE-KEY REDEFINE FOR    WO-2231
001100*                          CLOCK-EVENT MATCHING
001200*--------------------------------------------
001300 FD  ATTENDANCE-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  ATTENDANCE-RECORD.
001700     05  ATT-ID                      PIC 9(09).
001800     05  ATT-EMP-DATE-GROUP.
001900         10  EMPLOYEE-ID              PIC 9(09).
002000         10  ATT-DATE                 PIC 9(08).
002100     05  FILLER REDEFINES ATT-EMP-DATE-GROUP.
002200         10  ATT-EMP-DATE-KEY          PIC 9(17).
002300     05  CLOCK-IN                    PIC 9(06).
002400     05  CLOCK-OUT                   PIC 9(06).
002500     05  TOTAL-HOURS                 PIC X(08).
002600     05  OT-HOURS                    PIC X(08).
002700     05  FILLER                      PIC X(03) VALUE SPACES.

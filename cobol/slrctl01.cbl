000100*--------------------------------------------
000200* SLRCTL01.CBL
000300* SELECT clause - Run-Control file (one
000400* record, supplies the analytics engine's
000500* "now" timestamp and optional custom
000600* reporting range, and the attendance
000700* engine's standard-work-hours parameter).
000800*--------------------------------------------
000900*2010-11-04 DPK  WO-1790   INITIAL RELEASE FOR ANALYTICS ENGINE   WO-1790
001000*--------------------------------------------
001100     SELECT RUN-CONTROL-FILE
001200         ASSIGN TO "RUNCTL"
001300         ORGANIZATION IS LINE SEQUENTIAL.

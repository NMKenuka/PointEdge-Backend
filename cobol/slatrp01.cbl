000100*--------------------------------------------
000200* SLATRP01.CBL
000300* SELECT clause - Attendance activity/
000400* exception report output of ATTPRC01.
000500*--------------------------------------------
000600*2014-08-04 RWC  WO-2231   INITIAL RELEASE - ATTENDANCE ACTIVITY RWO-2231
000700*--------------------------------------------
000800     SELECT ATTENDANCE-REPORT-FILE
000900         ASSIGN TO "ATTRPT"
001000         ORGANIZATION IS LINE SEQUENTIAL.

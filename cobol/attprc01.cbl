000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ATTPRC01.
000300 AUTHOR.        R W CONNER.
000400 INSTALLATION.  POINTEDGE RETAIL SYSTEMS - BATCH OPERATIONS.
000500 DATE-WRITTEN.  08/04/88.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*--------------------------------------------
000900* ATTPRC01
001000* Attendance engine.  Loads the Employee
001100* master and the existing Attendance file
001200* into tables, applies the Clock-Event feed
001300* in chronological order, validates each
001400* clock-in/clock-out pairing, computes total
001500* hours and both overtime methods, rewrites
001600* the Attendance file and produces the
001700* Attendance activity/exception report.
001800*--------------------------------------------
001900*1988-08-04 RWC  WO-2231   INITIAL RELEASE - CLOCK-EVENT PROCESSINWO-2231
002000*1988-08-11 RWC  WO-2231   ADDED OVERNIGHT-SHIFT VALIDATION VIA PLWO-2231
002100*1991-04-22 LMP  WO-0745   ADDED REJECT-REASON TEXT TO ACTIVITY REWO-0745
002200*1998-09-21 JDH  Y2K-002   REVIEWED - NO TWO-DIGIT YEAR FIELDS IN Y2K-002
002300*1999-01-07 JDH  Y2K-002   Y2K CERTIFICATION TESTING - NO FURTHER Y2K-002
002400*2004-06-30 MKL  WO-1340   RAISED CLOCK-EVENT VOLUME, RECOMPILED AWO-1340
002500*2015-02-09 DPK  WO-2460   ADDED TOTAL-WORK OVERTIME METHOD TO ACTWO-2460
002600*2016-01-08 GST  WO-2588   RECOMPILED AFTER EMPLOYEE-EXPANSION-AREWO-2588
002700*2019-10-22 MKL  WO-2902   RAISED EMPLOYEE AND ATTENDANCE TABLE SIWO-2902
002800*2020-02-19 DPK  WO-2940   RENUMBERED PARAGRAPHS TO SHOP STANDARD,WO-2940
002900*--------------------------------------------
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     COPY "slrctl01.cbl".
003800
003900     COPY "slemp01.cbl".
004000
004100     COPY "slatt01.cbl".
004200
004300     COPY "slevt01.cbl".
004400
004500     COPY "slatrp01.cbl".
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000     COPY "fdrctl01.cbl".
005100
005200     COPY "fdemp01.cbl".
005300
005400     COPY "fdatt01.cbl".
005500
005600     COPY "fdevt01.cbl".
005700
005800     COPY "fdatrp01.cbl".
005900
006000 WORKING-STORAGE SECTION.
006100
006200*--------------------------------------------
006300* Employee master, held in a table for the
006400* duration of the run so each clock-event can
006500* be validated without re-reading the file.
006600*--------------------------------------------
006700 01  EMP-TABLE.
006800     05  EMP-ENTRY OCCURS 2000 TIMES
006900                      INDEXED BY EMP-IDX.
007000         10  EMP-ID               PIC 9(09).
007100         10  EMP-NAME             PIC X(30).
007200         10  EMP-STATUS           PIC X(01).
007300 77  EMP-COUNT                    PIC 9(05) COMP.
007400 77  EMP-FOUND-FLAG               PIC X(01).
007500     88  EMP-WAS-FOUND            VALUE "Y".
007600     88  EMP-NOT-FOUND            VALUE "N".
007700 77  EMP-AT-END                   PIC X(01) VALUE "N".
007800
007900*--------------------------------------------
008000* Attendance records, held in a table.  Loaded
008100* from the existing Attendance file at start
008200* of run, updated in place as events are
008300* applied, and the whole table is rewritten to
008400* the file at end of run.
008500*--------------------------------------------
008600 01  WORK-ATT-TABLE.
008700     05  WORK-ATT-ENTRY OCCURS 5000 TIMES
008800                      INDEXED BY WORK-ATT-IDX.
008900         10  WORK-ATT-ID               PIC 9(09).
009000         10  WORK-ATT-EMP-ID           PIC 9(09).
009100         10  WORK-ATT-DATE             PIC 9(08).
009200         10  WORK-ATT-CLOCK-IN         PIC 9(06).
009300         10  WORK-ATT-CLOCK-OUT        PIC 9(06).
009400         10  WORK-ATT-TOTAL-HOURS      PIC X(08).
009500         10  WORK-ATT-OT-HOURS         PIC X(08).
009600 77  WORK-ATT-COUNT                    PIC 9(05) COMP.
009700 77  WORK-ATT-AT-END                   PIC X(01) VALUE "N".
009800 77  WORK-ATT-MATCH-FOUND              PIC X(01).
009900     88  WORK-ATT-MATCH-IS-FOUND       VALUE "Y".
010000     88  WORK-ATT-MATCH-NOT-FOUND      VALUE "N".
010100 77  WORK-ATT-OPEN-FOUND               PIC X(01).
010200     88  WORK-ATT-OPEN-IS-FOUND        VALUE "Y".
010300     88  WORK-ATT-OPEN-NOT-FOUND       VALUE "N".
010400 77  WORK-ATT-MATCH-IDX                PIC 9(05) COMP.
010500 77  NEXT-ATT-ID                  PIC 9(09) COMP.
010600
010700*--------------------------------------------
010800* One clock-event result, for the activity
010900* report line.
011000*--------------------------------------------
011100 77  EVENTS-READ                  PIC 9(07) COMP VALUE ZERO.
011200 77  EVENTS-ACCEPTED              PIC 9(07) COMP VALUE ZERO.
011300 77  EVENTS-REJECTED               PIC 9(07) COMP VALUE ZERO.
011400 77  STATUS-TEXT                  PIC X(24) VALUE SPACES.
011500 77  EVENT-TYPE-TEXT               PIC X(09) VALUE SPACES.
011600 77  CLOCK-EVENT-FILE-EOF            PIC X(01) VALUE "N".
011700 77  SAVED-ELAPSED-SECONDS        PIC S9(07) COMP.
011800
011900     COPY "wstime01.cbl".
012000
012100 01  ATT-REPORT-TITLE.
012200     05  FILLER             PIC X(38) VALUE SPACE.
012300     05  FILLER             PIC X(28)
012400         VALUE "ATTENDANCE ACTIVITY REPORT".
012500     05  FILLER             PIC X(66) VALUE SPACE.
012600
012700 01  ATT-REPORT-COLUMNS.
012800     05  FILLER             PIC X(09) VALUE "EMPLOYEE".
012900     05  FILLER             PIC X(02) VALUE SPACE.
013000     05  FILLER             PIC X(08) VALUE "ATT DATE".
013100     05  FILLER             PIC X(02) VALUE SPACE.
013200     05  FILLER             PIC X(09) VALUE "EVENT".
013300     05  FILLER             PIC X(02) VALUE SPACE.
013400     05  FILLER             PIC X(06) VALUE "TIME".
013500     05  FILLER             PIC X(02) VALUE SPACE.
013600     05  FILLER             PIC X(24) VALUE "STATUS".
013700     05  FILLER             PIC X(02) VALUE SPACE.
013800     05  FILLER             PIC X(08) VALUE "TOTAL".
013900     05  FILLER             PIC X(02) VALUE SPACE.
014000     05  FILLER             PIC X(08) VALUE "OT-END".
014100     05  FILLER             PIC X(02) VALUE SPACE.
014200     05  FILLER             PIC X(08) VALUE "OT-WORK".
014300     05  FILLER             PIC X(38) VALUE SPACE.
014400
014500 01  ATT-DETAIL-LINE.
014600     05  PRINT-EMP-ID       PIC 9(09).
014700     05  FILLER             PIC X(02) VALUE SPACE.
014800     05  PRINT-ATT-DATE     PIC 9(08).
014900     05  FILLER             PIC X(02) VALUE SPACE.
015000     05  PRINT-EVENT-TYPE   PIC X(09).
015100     05  FILLER             PIC X(02) VALUE SPACE.
015200     05  PRINT-EVENT-TIME   PIC 9(06).
015300     05  FILLER             PIC X(02) VALUE SPACE.
015400     05  PRINT-STATUS       PIC X(24).
015500     05  FILLER             PIC X(02) VALUE SPACE.
015600     05  PRINT-TOTAL-HOURS  PIC X(08).
015700     05  FILLER             PIC X(02) VALUE SPACE.
015800     05  PRINT-OT-HOURS     PIC X(08).
015900     05  FILLER             PIC X(02) VALUE SPACE.
016000     05  PRINT-OT2-HOURS    PIC X(08).
016100     05  FILLER             PIC X(38) VALUE SPACE.
016200
016300 01  ATT-TRAILER-LINE.
016400     05  FILLER             PIC X(20) VALUE SPACE.
016500     05  FILLER             PIC X(18) VALUE "EVENTS READ......".
016600     05  PRINT-EVENTS-READ  PIC ZZZZZZ9.
016700     05  FILLER             PIC X(05) VALUE SPACE.
016800     05  FILLER             PIC X(18) VALUE "EVENTS ACCEPTED...".
016900     05  PRINT-EVENTS-ACC   PIC ZZZZZZ9.
017000     05  FILLER             PIC X(05) VALUE SPACE.
017100     05  FILLER             PIC X(18) VALUE "EVENTS REJECTED...".
017200     05  PRINT-EVENTS-REJ   PIC ZZZZZZ9.
017300     05  FILLER             PIC X(27) VALUE SPACE.
017400
017500 PROCEDURE DIVISION.
017600*--------------------------------------------
017700* Mainline entry.  One run processes a single
017800* clock-in/clock-out event file against the
017900* employee master, building today's attendance
018000* entries and posting hours/overtime on clock-out.
018100*--------------------------------------------
018200 0010-PROGRAM-BEGIN.
018300     PERFORM 0100-OPENING-PROCEDURE THRU 0310-PROGRAM-BODY-EXIT.
018400     GO TO 0030-PROGRAM-DONE.
018500
018600*--------------------------------------------
018700* Normal end-of-run exit point - every abnormal
018800* path also falls through here via GO TO so the
018900* trailer and closes always happen exactly once.
019000*--------------------------------------------
019100 0020-PROGRAM-EXIT.
019200     EXIT PROGRAM.
019300
019400*--------------------------------------------
019500* STOP RUN.  Nothing returns from here.
019600*--------------------------------------------
019700 0030-PROGRAM-DONE.
019800     STOP RUN.
019900
020000*--------------------------------------------
020100* Opens the employee master, the attendance
020200* master, and the clock-event transaction file,
020300* then loads the two in-memory tables used for
020400* employee lookup and open-attendance matching.
020500*--------------------------------------------
020600 0100-OPENING-PROCEDURE.
020700     MOVE 8 TO STANDARD-HOURS.
020800     OPEN INPUT  RUN-CONTROL-FILE.
020900     READ RUN-CONTROL-FILE
021000         AT END DISPLAY "ATTPRC01 - RUN-CONTROL NOT FOUND, "
021100                        "DEFAULT STANDARD-HOURS USED"
021200         NOT AT END MOVE RCTL-STANDARD-HOURS TO STANDARD-HOURS
021300     END-READ.
021400     CLOSE RUN-CONTROL-FILE.
021500     OPEN OUTPUT ATTENDANCE-REPORT-FILE.
021600
021700*--------------------------------------------
021800* Reads one clock event at a time until the
021900* transaction file is exhausted, dispatching each
022000* to 0620 for edit and posting.
022100*--------------------------------------------
022200 0200-MAIN-PROCESS.
022300     PERFORM 0400-LOAD-EMPLOYEE-TABLE.
022400     PERFORM 0500-LOAD-ATTENDANCE-TABLE.
022500     PERFORM 0900-PRINT-REPORT-HEADING.
022600     PERFORM 0600-PROCESS-CLOCK-EVENTS.
022700     PERFORM 0800-REWRITE-ATTENDANCE-FILE.
022800     PERFORM 0920-PRINT-REPORT-TRAILER.
022900
023000*--------------------------------------------
023100* Prints the run trailer counts and closes every
023200* file opened back in 0100.
023300*--------------------------------------------
023400 0300-CLOSING-PROCEDURE.
023500     CLOSE ATTENDANCE-REPORT-FILE.
023600
023700*--------------------------------------------
023800* EXIT paragraph for the 0300 PERFORM THRU range.
023900*--------------------------------------------
024000 0310-PROGRAM-BODY-EXIT.
024100     EXIT.
024200*--------------------------------------------
024300* Load the Employee master into a table.
024400*--------------------------------------------
024500 0400-LOAD-EMPLOYEE-TABLE.
024600     MOVE ZERO TO EMP-COUNT.
024700     OPEN INPUT EMPLOYEE-FILE.
024800     PERFORM 0410-READ-NEXT-EMPLOYEE.
024900     PERFORM 0420-BUILD-EMPLOYEE-ENTRY
025000         UNTIL EMP-AT-END = "Y".
025100     CLOSE EMPLOYEE-FILE.
025200
025300*--------------------------------------------
025400* Sequential load of the employee master into
025500* EMP-TABLE - run once at start-up only.
025600*--------------------------------------------
025700 0410-READ-NEXT-EMPLOYEE.
025800     READ EMPLOYEE-FILE
025900         AT END MOVE "Y" TO EMP-AT-END.
026000
026100*--------------------------------------------
026200* Appends one employee-master record onto the
026300* in-memory EMP-TABLE at the next free slot.
026400*--------------------------------------------
026500 0420-BUILD-EMPLOYEE-ENTRY.
026600     ADD 1 TO EMP-COUNT.
026700     SET EMP-IDX TO EMP-COUNT.
026800     MOVE EMPLOYEE-ID     TO EMP-ID (EMP-IDX).
026900     MOVE EMPLOYEE-NAME   TO EMP-NAME (EMP-IDX).
027000     MOVE EMPLOYEE-STATUS TO EMP-STATUS (EMP-IDX).
027100     PERFORM 0410-READ-NEXT-EMPLOYEE.
027200
027300*--------------------------------------------
027400* Linear scan of EMP-TABLE by employee id - the
027500* table is small enough that no sorted search
027600* or index was ever needed.
027700*--------------------------------------------
027800 0430-FIND-EMPLOYEE.
027900     SET EMP-NOT-FOUND TO TRUE.
028000     SET EMP-IDX TO 1.
028100     PERFORM 0440-TEST-ONE-EMPLOYEE-ENTRY
028200         UNTIL EMP-IDX > EMP-COUNT.
028300
028400*--------------------------------------------
028500* One iteration of the scan driven by 0430.
028600*--------------------------------------------
028700 0440-TEST-ONE-EMPLOYEE-ENTRY.
028800     IF EMP-ID (EMP-IDX) = EVT-EMPLOYEE-ID
028900         SET EMP-WAS-FOUND TO TRUE.
029000     SET EMP-IDX UP BY 1.
029100
029200*--------------------------------------------
029300* Load the existing Attendance file into a
029400* table.  NEXT-ATT-ID is primed from the
029500* highest key read so new records get a fresh
029600* id.
029700*--------------------------------------------
029800 0500-LOAD-ATTENDANCE-TABLE.
029900     MOVE ZERO TO WORK-ATT-COUNT.
030000     MOVE ZERO TO NEXT-ATT-ID.
030100     OPEN INPUT ATTENDANCE-FILE.
030200     PERFORM 0510-READ-NEXT-ATTENDANCE.
030300     PERFORM 0520-BUILD-ATTENDANCE-ENTRY
030400         UNTIL WORK-ATT-AT-END = "Y".
030500     CLOSE ATTENDANCE-FILE.
030600
030700*--------------------------------------------
030800* Sequential load of today's already-posted
030900* attendance entries into WORK-ATT-TABLE, so a
031000* second clock event for the same employee/date
031100* updates the existing entry instead of
031200* duplicating it.
031300*--------------------------------------------
031400 0510-READ-NEXT-ATTENDANCE.
031500     READ ATTENDANCE-FILE
031600         AT END MOVE "Y" TO WORK-ATT-AT-END.
031700
031800*--------------------------------------------
031900* Appends one attendance-master record onto
032000* WORK-ATT-TABLE at the next free slot.
032100*--------------------------------------------
032200 0520-BUILD-ATTENDANCE-ENTRY.
032300     ADD 1 TO WORK-ATT-COUNT.
032400     SET WORK-ATT-IDX TO WORK-ATT-COUNT.
032500     MOVE ATT-ID       TO WORK-ATT-ID (WORK-ATT-IDX).
032600     MOVE EMPLOYEE-ID  TO WORK-ATT-EMP-ID (WORK-ATT-IDX).
032700     MOVE ATT-DATE     TO WORK-ATT-DATE (WORK-ATT-IDX).
032800     MOVE CLOCK-IN     TO WORK-ATT-CLOCK-IN (WORK-ATT-IDX).
032900     MOVE CLOCK-OUT    TO WORK-ATT-CLOCK-OUT (WORK-ATT-IDX).
033000     MOVE TOTAL-HOURS  TO WORK-ATT-TOTAL-HOURS (WORK-ATT-IDX).
033100     MOVE OT-HOURS     TO WORK-ATT-OT-HOURS (WORK-ATT-IDX).
033200     IF ATT-ID > NEXT-ATT-ID
033300         MOVE ATT-ID TO NEXT-ATT-ID.
033400     PERFORM 0510-READ-NEXT-ATTENDANCE.
033500
033600*--------------------------------------------
033700* Main clock-event loop.
033800*--------------------------------------------
033900 0600-PROCESS-CLOCK-EVENTS.
034000     OPEN INPUT CLOCK-EVENT-FILE.
034100     PERFORM 0610-READ-NEXT-EVENT.
034200     PERFORM 0620-HANDLE-ONE-EVENT
034300         UNTIL CLOCK-EVENT-FILE-EOF = "Y".
034400     CLOSE CLOCK-EVENT-FILE.
034500
034600*--------------------------------------------
034700* Reads the next clock-in/clock-out transaction
034800* from the event file.
034900*--------------------------------------------
035000 0610-READ-NEXT-EVENT.
035100     MOVE "N" TO CLOCK-EVENT-FILE-EOF.
035200     READ CLOCK-EVENT-FILE
035300         AT END MOVE "Y" TO CLOCK-EVENT-FILE-EOF.
035400
035500*--------------------------------------------
035600* Top of the per-event edit/post logic - rejects
035700* unknown employees, then branches on event type
035800* to either open a new attendance entry (clock-in)
035900* or validate and post hours (clock-out).
036000*--------------------------------------------
036100 0620-HANDLE-ONE-EVENT.
036200     IF CLOCK-EVENT-FILE-EOF NOT = "Y"
036300         ADD 1 TO EVENTS-READ
036400         PERFORM 0630-VALIDATE-EVENT-EMPLOYEE
036500         IF EMP-NOT-FOUND
036600             MOVE "EMPLOYEE NOT FOUND" TO STATUS-TEXT
036700             ADD 1 TO EVENTS-REJECTED
036800             PERFORM 0910-PRINT-EVENT-LINE
036900         ELSE
037000             IF EVT-IS-CLOCK-IN
037100                 PERFORM 0640-HANDLE-CLOCK-IN
037200             ELSE
037300                 PERFORM 0680-HANDLE-CLOCK-OUT.
037400     PERFORM 0610-READ-NEXT-EVENT.
037500
037600*--------------------------------------------
037700* Confirms the event's employee id is on file
037800* before any attendance entry is touched.
037900*--------------------------------------------
038000 0630-VALIDATE-EVENT-EMPLOYEE.
038100     PERFORM 0430-FIND-EMPLOYEE.
038200
038300*--------------------------------------------
038400* Clock-in: rejected if an open (no clock-out)
038500* record already exists for this employee and
038600* date.
038700*--------------------------------------------
038800 0640-HANDLE-CLOCK-IN.
038900     MOVE SPACES TO PRINT-TOTAL-HOURS PRINT-OT-HOURS
039000                    PRINT-OT2-HOURS.
039100     PERFORM 0650-FIND-OPEN-ATTENDANCE-FOR-DATE.
039200     IF WORK-ATT-OPEN-IS-FOUND
039300         MOVE "ALREADY CLOCKED IN" TO STATUS-TEXT
039400         ADD 1 TO EVENTS-REJECTED
039500     ELSE
039600         PERFORM 0670-ADD-NEW-ATTENDANCE-ENTRY
039700         MOVE "ACCEPTED" TO STATUS-TEXT
039800         ADD 1 TO EVENTS-ACCEPTED.
039900     PERFORM 0910-PRINT-EVENT-LINE.
040000
040100*--------------------------------------------
040200* Looks for an attendance entry already opened
040300* today for this employee with no clock-out yet
040400* posted - a clock-in event is rejected as a
040500* duplicate if one is found.
040600*--------------------------------------------
040700 0650-FIND-OPEN-ATTENDANCE-FOR-DATE.
040800     SET WORK-ATT-OPEN-NOT-FOUND TO TRUE.
040900     MOVE ZERO TO WORK-ATT-MATCH-IDX.
041000     SET WORK-ATT-IDX TO 1.
041100     PERFORM 0660-TEST-ONE-OPEN-ENTRY
041200         UNTIL WORK-ATT-IDX > WORK-ATT-COUNT.
041300
041400*--------------------------------------------
041500* One iteration of the scan driven by 0650.
041600*--------------------------------------------
041700 0660-TEST-ONE-OPEN-ENTRY.
041800     IF WORK-ATT-EMP-ID (WORK-ATT-IDX) = EVT-EMPLOYEE-ID
041900        AND WORK-ATT-DATE (WORK-ATT-IDX) = EVT-DATE
042000        AND WORK-ATT-CLOCK-OUT (WORK-ATT-IDX) = ZERO
042100         SET WORK-ATT-OPEN-IS-FOUND TO TRUE
042200         MOVE WORK-ATT-IDX TO WORK-ATT-MATCH-IDX.
042300     SET WORK-ATT-IDX UP BY 1.
042400
042500*--------------------------------------------
042600* Clock-in path - opens a new attendance entry
042700* with clock-out left blank pending the matching
042800* clock-out event.
042900*--------------------------------------------
043000 0670-ADD-NEW-ATTENDANCE-ENTRY.
043100     ADD 1 TO NEXT-ATT-ID.
043200     ADD 1 TO WORK-ATT-COUNT.
043300     SET WORK-ATT-IDX TO WORK-ATT-COUNT.
043400     MOVE NEXT-ATT-ID      TO WORK-ATT-ID (WORK-ATT-IDX).
043500     MOVE EVT-EMPLOYEE-ID     TO WORK-ATT-EMP-ID (WORK-ATT-IDX).
043600     MOVE EVT-DATE            TO WORK-ATT-DATE (WORK-ATT-IDX).
043700     MOVE EVT-TIME            TO WORK-ATT-CLOCK-IN (WORK-ATT-IDX).
043800     MOVE ZERO                TO WORK-ATT-CLOCK-OUT (WORK-ATT-IDX).
043900     MOVE "0:00:00"           TO WORK-ATT-TOTAL-HOURS (WORK-ATT-IDX).
044000     MOVE "0:00:00"           TO WORK-ATT-OT-HOURS (WORK-ATT-IDX).
044100
044200*--------------------------------------------
044300* Clock-out: rejected if there is no record
044400* for the date at all, or every record for the
044500* date already has a clock-out.
044600*--------------------------------------------
044700 0680-HANDLE-CLOCK-OUT.
044800     MOVE SPACES TO PRINT-TOTAL-HOURS PRINT-OT-HOURS
044900                    PRINT-OT2-HOURS.
045000     PERFORM 0690-FIND-ANY-ATTENDANCE-FOR-DATE.
045100     IF WORK-ATT-MATCH-NOT-FOUND
045200         MOVE "NO CLOCK-IN RECORD" TO STATUS-TEXT
045300         ADD 1 TO EVENTS-REJECTED
045400     ELSE
045500         PERFORM 0650-FIND-OPEN-ATTENDANCE-FOR-DATE
045600         IF WORK-ATT-OPEN-NOT-FOUND
045700             MOVE "ALREADY CLOCKED OUT" TO STATUS-TEXT
045800             ADD 1 TO EVENTS-REJECTED
045900         ELSE
046000             PERFORM 0710-VALIDATE-AND-POST-CLOCK-OUT.
046100     PERFORM 0910-PRINT-EVENT-LINE.
046200
046300*--------------------------------------------
046400* Clock-out path - finds today's entry for this
046500* employee regardless of whether it is already
046600* closed, so a clock-out with no matching open
046700* clock-in can be rejected cleanly.
046800*--------------------------------------------
046900 0690-FIND-ANY-ATTENDANCE-FOR-DATE.
047000     SET WORK-ATT-MATCH-NOT-FOUND TO TRUE.
047100     SET WORK-ATT-IDX TO 1.
047200     PERFORM 0700-TEST-ONE-ANY-ENTRY
047300         UNTIL WORK-ATT-IDX > WORK-ATT-COUNT.
047400
047500*--------------------------------------------
047600* One iteration of the scan driven by 0690.
047700*--------------------------------------------
047800 0700-TEST-ONE-ANY-ENTRY.
047900     IF WORK-ATT-EMP-ID (WORK-ATT-IDX) = EVT-EMPLOYEE-ID
048000        AND WORK-ATT-DATE (WORK-ATT-IDX) = EVT-DATE
048100         SET WORK-ATT-MATCH-IS-FOUND TO TRUE.
048200     SET WORK-ATT-IDX UP BY 1.
048300
048400*--------------------------------------------
048500* Clock-out path - runs the PLTIME01 elapsed-time
048600* and overtime paragraphs, then posts the results
048700* back onto the matched WORK-ATT-TABLE entry.
048800*--------------------------------------------
048900 0710-VALIDATE-AND-POST-CLOCK-OUT.
049000     MOVE WORK-ATT-CLOCK-IN (WORK-ATT-MATCH-IDX) TO TIME-HHMMSS.
049100     PERFORM CONVERT-START-TO-SECONDS.
049200     MOVE EVT-TIME TO TIME-HHMMSS.
049300     PERFORM CONVERT-END-TO-SECONDS.
049400     PERFORM VALIDATE-CLOCK-OUT-TIME.
049500     IF CLOCK-OUT-IS-INVALID
049600         MOVE "CLOCK OUT BEFORE CLOCK IN" TO STATUS-TEXT
049700         ADD 1 TO EVENTS-REJECTED
049800     ELSE
049900         PERFORM 0720-COMPLETE-CLOCK-OUT
050000         MOVE "ACCEPTED" TO STATUS-TEXT
050100         ADD 1 TO EVENTS-ACCEPTED.
050200
050300*--------------------------------------------
050400* ELAPSED-SECONDS is reused (and mutated)
050500* by each of the three paragraphs below, so
050600* the true total is saved off in
050700* SAVED-ELAPSED-SECONDS and restored before
050800* the total-work method needs it again.
050900*--------------------------------------------
051000 0720-COMPLETE-CLOCK-OUT.
051100     MOVE EVT-TIME TO WORK-ATT-CLOCK-OUT (WORK-ATT-MATCH-IDX).
051200     PERFORM COMPUTE-ELAPSED-SECONDS.
051300     MOVE ELAPSED-SECONDS TO SAVED-ELAPSED-SECONDS.
051400     PERFORM FORMAT-SECONDS-AS-HMS.
051500     MOVE HMS-DISPLAY TO WORK-ATT-TOTAL-HOURS (WORK-ATT-MATCH-IDX).
051600     MOVE HMS-DISPLAY TO PRINT-TOTAL-HOURS.
051700     PERFORM COMPUTE-OT-STANDARD-END.
051800     MOVE HMS-DISPLAY TO WORK-ATT-OT-HOURS (WORK-ATT-MATCH-IDX).
051900     MOVE HMS-DISPLAY TO PRINT-OT-HOURS.
052000     MOVE SAVED-ELAPSED-SECONDS TO ELAPSED-SECONDS.
052100     PERFORM COMPUTE-OT-TOTAL-WORK.
052200     MOVE HMS-DISPLAY TO PRINT-OT2-HOURS.
052300
052400*--------------------------------------------
052500* Rewrite the whole Attendance file from the
052600* table, in table order.
052700*--------------------------------------------
052800 0800-REWRITE-ATTENDANCE-FILE.
052900     OPEN OUTPUT ATTENDANCE-FILE.
053000     SET WORK-ATT-IDX TO 1.
053100     PERFORM 0810-WRITE-ONE-ATTENDANCE-ENTRY
053200         UNTIL WORK-ATT-IDX > WORK-ATT-COUNT.
053300     CLOSE ATTENDANCE-FILE.
053400
053500*--------------------------------------------
053600* Rewrites the attendance master from the
053700* in-memory table - called once per table entry
053800* at end of run so every open or closed entry
053900* built today is saved.
054000*--------------------------------------------
054100 0810-WRITE-ONE-ATTENDANCE-ENTRY.
054200     MOVE WORK-ATT-ID (WORK-ATT-IDX)        TO ATT-ID.
054300     MOVE WORK-ATT-EMP-ID (WORK-ATT-IDX)    TO EMPLOYEE-ID.
054400     MOVE WORK-ATT-DATE (WORK-ATT-IDX)      TO ATT-DATE.
054500     MOVE WORK-ATT-CLOCK-IN (WORK-ATT-IDX)  TO CLOCK-IN.
054600     MOVE WORK-ATT-CLOCK-OUT (WORK-ATT-IDX) TO CLOCK-OUT.
054700     MOVE WORK-ATT-TOTAL-HOURS (WORK-ATT-IDX) TO TOTAL-HOURS.
054800     MOVE WORK-ATT-OT-HOURS (WORK-ATT-IDX)  TO OT-HOURS.
054900     WRITE ATTENDANCE-RECORD.
055000     SET WORK-ATT-IDX UP BY 1.
055100
055200*--------------------------------------------
055300* Report printing.
055400*--------------------------------------------
055500 0900-PRINT-REPORT-HEADING.
055600     MOVE ATT-REPORT-TITLE TO ATTENDANCE-PRINT-LINE.
055700     WRITE ATTENDANCE-PRINT-LINE.
055800     MOVE ATT-REPORT-COLUMNS TO ATTENDANCE-PRINT-LINE.
055900     WRITE ATTENDANCE-PRINT-LINE.
056000
056100*--------------------------------------------
056200* Detail line on the attendance processing
056300* report - one line per clock event read.
056400*--------------------------------------------
056500 0910-PRINT-EVENT-LINE.
056600     MOVE EVT-EMPLOYEE-ID TO PRINT-EMP-ID.
056700     MOVE EVT-DATE        TO PRINT-ATT-DATE.
056800     IF EVT-IS-CLOCK-IN
056900         MOVE "CLOCK-IN " TO PRINT-EVENT-TYPE
057000     ELSE
057100         MOVE "CLOCK-OUT" TO PRINT-EVENT-TYPE.
057200     MOVE EVT-TIME        TO PRINT-EVENT-TIME.
057300     MOVE STATUS-TEXT  TO PRINT-STATUS.
057400     MOVE ATT-DETAIL-LINE TO ATTENDANCE-PRINT-LINE.
057500     WRITE ATTENDANCE-PRINT-LINE.
057600
057700*--------------------------------------------
057800* Final accepted/rejected event counts.
057900*--------------------------------------------
058000 0920-PRINT-REPORT-TRAILER.
058100     MOVE EVENTS-READ     TO PRINT-EVENTS-READ.
058200     MOVE EVENTS-ACCEPTED TO PRINT-EVENTS-ACC.
058300     MOVE EVENTS-REJECTED TO PRINT-EVENTS-REJ.
058400     MOVE ATT-TRAILER-LINE   TO ATTENDANCE-PRINT-LINE.
058500     WRITE ATTENDANCE-PRINT-LINE.
058600
058700     COPY "pltime01.cbl".

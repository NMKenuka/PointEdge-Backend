000100*--------------------------------------------
000200* FDRCTL01.CBL
000300* FD and record layout - Run-Control record.
000400* One record carries the run's "now" date and
000500* time, an optional custom reporting range,
000600* and the standard-work-hours parameter used
000700* by the attendance engine's total-work
000800* overtime method.
000900*--------------------------------------------
001000*2010-11-04 DPK  WO-1790   INITIAL RELEASE FOR ANALYTICS ENGINE   WO-1790
001100*2010-11-09 DPK  WO-1790   ADDED TIMESTAMP REDEFINES FOR RUN,     WO-1790
001200*                          CUSTOM START AND CUSTOM END
001300*2015-02-09 DPK  WO-2460   ADDED STANDARD-WORK-HOURS PARAMETER    WO-2460
001400*                          FOR THE ATTENDANCE ENGINE
001500*--------------------------------------------
001600 FD  RUN-CONTROL-FILE
001700     LABEL RECORDS ARE STANDARD.
001800
001900 01  RUN-CONTROL-RECORD.
002000     05  RCTL-KEY                    PIC 9(01).
002100     05  RCTL-RUN-GROUP.
002200         10  RCTL-RUN-DATE            PIC 9(08).
002300         10  RCTL-RUN-TIME            PIC 9(06).
002400     05  FILLER REDEFINES RCTL-RUN-GROUP.
002500         10  RCTL-RUN-TIMESTAMP        PIC 9(14).
002600     05  RCTL-CUSTOM-RANGE-FLAG       PIC X(01).
002700         88  RCTL-CUSTOM-RANGE-GIVEN  VALUE "Y".
002800     05  RCTL-CUSTOM-START-GROUP.
002900         10  RCTL-CUSTOM-START-DATE   PIC 9(08).
003000         10  RCTL-CUSTOM-START-TIME   PIC 9(06).
003100     05  FILLER REDEFINES RCTL-CUSTOM-START-GROUP.
003200         10  RCTL-CUSTOM-START-TS      PIC 9(14).
003300     05  RCTL-CUSTOM-END-GROUP.
003400         10  RCTL-CUSTOM-END-DATE     PIC 9(08).
003500         10  RCTL-CUSTOM-END-TIME     PIC 9(06).
003600     05  FILLER REDEFINES RCTL-CUSTOM-END-GROUP.
003700         10  RCTL-CUSTOM-END-TS        PIC 9(14).
003800     05  RCTL-STANDARD-HOURS          PIC 9(02).
003900     05  FILLER                       PIC X(10) VALUE SPACES.

000100*--------------------------------------------
000200* WSDATE01.CBL
000300* Working-storage copy file - date working
000400* fields for validation, Julian-serial
000500* conversion, and the 24-hour/7-day/30-day/
000600* 1-year period cutoffs used by the order
000700* analytics engine.  Paragraphs that operate
000800* on these fields are in PLDATE01.CBL.
000900*--------------------------------------------
001000*1985-01-22 RWC  WO-0410   INITIAL DATE VALIDATION COPY FILE (LEAPWO-0410
001100*1998-10-02 JDH  Y2K-011   EXPANDED CENTURY WINDOW - YEAR FIELD NOY2K-011
001200*2011-05-17 DPK  WO-1877   ADDED JULIAN SERIAL CONVERSION FOR REPOWO-1877
001300*2011-05-19 DPK  WO-1877   ADDED SUBTRACT-DAYS-FROM-DATE FOR 24H/7WO-1877
001400*--------------------------------------------
001500 77  DATE-QUOTIENT      PIC 9(9)    COMP.
001600 77  DATE-REMAINDER     PIC 9(9)    COMP.
001700
001800 77  VALID-DATE-FLAG    PIC X VALUE "Y".
001900     88  DATE-IS-INVALID  VALUE "N".
002000     88  DATE-IS-VALID    VALUE "Y".
002100
002200 01  WORK-DATE          PIC 9(8).
002300 01  WORK-DATE-R REDEFINES WORK-DATE.
002400     05  WORK-YYYY      PIC 9(4).
002500     05  WORK-MM        PIC 9(2).
002600     05  WORK-DD        PIC 9(2).
002700
002800*--------------------------------------------
002900* Julian serial (day-number) work fields used
003000* by CONVERT-DATE-TO-SERIAL, CONVERT-SERIAL-
003100* TO-DATE and SUBTRACT-DAYS-FROM-DATE in
003200* PLDATE01.CBL.  Algorithm terms are named
003300* for the classic civil-to-Julian formula;
003400* they carry no business meaning of their own.
003500*--------------------------------------------
003600 77  DATE-SERIAL        PIC S9(8)   COMP.
003700 77  DAYS-TO-SUBTRACT   PIC S9(5)   COMP.
003800 77  JDN-A              PIC S9(8)   COMP.
003900 77  JDN-Y              PIC S9(8)   COMP.
004000 77  JDN-M              PIC S9(8)   COMP.
004100 77  JDN-B              PIC S9(8)   COMP.
004200 77  JDN-C              PIC S9(8)   COMP.
004300 77  JDN-D              PIC S9(8)   COMP.
004400 77  JDN-E              PIC S9(8)   COMP.
004500
004600 01  PRINT-DATE         PIC X(10).

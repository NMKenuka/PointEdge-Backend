000100*--------------------------------------------
000200* FDORDR01.CBL
000300* FD and record layout - Order-Details
000400* transaction record, one per completed
000500* sale.  Fed sequentially, end to end, to
000600* the order analytics engine (ANLRPT01).
000700*--------------------------------------------
000800*2010-11-03 DPK  WO-1790   INITIAL RELEASE FOR ANALYTICS ENGINE   WO-1790
000900*2010-11-09 DPK  WO-1790   ADDED ORDER-TIMESTAMP REDEFINE FOR     WO-1790
001000*                          PERIOD-WINDOW COMPARISONS
001100*2012-06-21 MKL  WO-2050   ADDED LOYALTY-TIER AND LOYALTY-DISCOUNWO-2050
001200*--------------------------------------------
001300 FD  ORDER-DETAILS-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  ORDER-DETAIL-RECORD.
001700     05  ORDER-ID                   PIC 9(09).
001800     05  ORDER-TS-GROUP.
001900         10  ORDER-DATE             PIC 9(08).
002000         10  ORDER-TIME             PIC 9(06).
002100     05  FILLER REDEFINES ORDER-TS-GROUP.
002200         10  ORDER-TIMESTAMP        PIC 9(14).
002300     05  CUSTOMER-ID                PIC 9(09).
002400     05  LOYALTY-TIER               PIC X(10).
002500     05  ITEM-ID                    PIC 9(09).
002600     05  ITEM-NAME                  PIC X(30).
002700     05  CATEGORY-ID                PIC 9(09).
002800     05  CATEGORY-NAME              PIC X(30).
002900     05  AMOUNT                     PIC S9(07)V99.
003000     05  ITEM-DISCOUNT              PIC S9(07)V99.
003100     05  CATEGORY-DISCOUNT          PIC S9(07)V99.
003200     05  LOYALTY-DISCOUNT           PIC S9(07)V99.
003300     05  POINTS-EARNED              PIC S9(07)V99.
003400     05  FILLER                     PIC X(15) VALUE SPACES.

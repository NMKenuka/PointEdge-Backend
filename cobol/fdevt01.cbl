000100*--------------------------------------------
000200* FDEVT01.CBL
000300* FD and record layout - Clock-Event
000400* record.  EVT-TYPE of "I" is a clock-in,
000500* "O" is a clock-out.
000600*--------------------------------------------
000700*2014-08-04 RWC  WO-2231   INITIAL RELEASE - CLOCK-EVENT FEED     WO-2231
000800*2014-08-06 RWC  WO-2231   ADDED EVT-TIMESTAMP REDEFINE           WO-2231
000900*--------------------------------------------
001000 FD  CLOCK-EVENT-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  CLOCK-EVENT-RECORD.
001400     05  EVT-EMPLOYEE-ID              PIC 9(09).
001500     05  EVT-TYPE                     PIC X(01).
001600         88  EVT-IS-CLOCK-IN          VALUE "I".
001700         88  EVT-IS-CLOCK-OUT         VALUE "O".
001800     05  EVT-DATE-TIME-GROUP.
001900         10  EVT-DATE                 PIC 9(08).
002000         10  EVT-TIME                 PIC 9(06).
002100     05  FILLER REDEFINES EVT-DATE-TIME-GROUP.
002200         10  EVT-TIMESTAMP             PIC 9(14).
002300     05  FILLER                       PIC X(02) VALUE SPACES.

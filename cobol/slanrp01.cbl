000100*--------------------------------------------
000200* SLANRP01.CBL
000300* SELECT clause - Analytics report, printer-
000400* style output of ANLRPT01.
000500*--------------------------------------------
000600*2011-05-04 DPK  WO-1877   INITIAL RELEASE - ANALYTICS REPORT OUTPWO-1877
000700*--------------------------------------------
000800     SELECT ANALYTICS-REPORT-FILE
000900         ASSIGN TO "ANLRPT"
001000         ORGANIZATION IS LINE SEQUENTIAL.
